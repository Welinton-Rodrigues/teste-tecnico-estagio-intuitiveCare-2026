000100*================================================================*
000200* DESCRICAO..: BOOK DO BALANCETE TRIMESTRAL DAS OPERADORAS
000300* PROGRAMADOR: JOSE ROBERTO - COBOL DICAS
000400* DATA.......: 04/08/2026
000500* TAMANHO....: 00030 (+ FILLER DE RESERVA)
000600*----------------------------------------------------------------*
000700* ORIGEM.....: EXTRATO TRIMESTRAL DE CONTAS DAS OPERADORAS DE
000800*              SAUDE, UM ARQUIVO POR TRIMESTRE, CONFORME
000900*              RECEBIDO DO ORGAO REGULADOR.
001000*----------------------------------------------------------------*
001100* BAL0001A-REG-ANS      = REGISTRO ANS DA OPERADORA (C/ ZEROS)
001200* BAL0001A-COD-CONTA    = CODIGO DO PLANO DE CONTAS (NAO SAI
001300*                         NO CONSOLIDADO - SO SERVE PRA
001400*                         RECONHECER O ARQUIVO)
001500* BAL0001A-SALDO-FINAL  = SALDO FINAL DA CONTA = CANDIDATO A
001600*                         VALOR DE DESPESA
001700*================================================================*
001800 01  BAL0001A-REGISTRO.
001900     05  BAL0001A-REG-ANS           PIC X(06).
002000     05  BAL0001A-COD-CONTA         PIC X(09).
002100     05  BAL0001A-SALDO-FINAL       PIC S9(13)V99.
002200     05  FILLER                     PIC X(05) VALUE SPACES.
002300