000100******************************************************************
000200* PROGRAMADOR: JOSE ROBERTO - COBOL DICAS
000300* DATA.......: 04/08/2026
000400* DESCRICAO..: VALIDACAO DA DESPESA ENRIQUECIDA DAS OPERADORAS -
000500*              CONFERE CNPJ, RAZAO SOCIAL E VALOR DA DESPESA
000600* NOME.......: VAL0001A
000700******************************************************************
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID. VAL0001A.
001000 AUTHOR. JOSE ROBERTO SANTOS.
001100 INSTALLATION. COBOL DICAS - NUCLEO DE SISTEMAS DE SAUDE SUPLEMENTAR.
001200 DATE-WRITTEN. 11/04/1991.
001300 DATE-COMPILED.
001400 SECURITY. USO INTERNO - EQUIPE DE LOTE NOTURNO.
001500*================================================================*
001600* HISTORICO DE ALTERACOES
001700*----------------------------------------------------------------*
001800* 11/04/1991 JRS         PRIMEIRA VERSAO - CONFERE CNPJ (MODULO   JRS91   
001900*                        11) E VALOR DE MENSALIDADE DO CADASTRO   JRS91   
002000*                        DE BENEFICIARIOS.                        JRS91   
002100* 03/09/1992 MFC         INCLUIDA CONTAGEM DE RAZAO SOCIAL EM     MFC92   
002200*                        BRANCO NO RESUMO FINAL.                  MFC92   
002300* 25/02/1994 JRS         PASSA A DESCARTAR O REGISTRO QUANDO O    JRS94   
002400*                        VALOR CONFERIDO E MENOR OU IGUAL A ZERO, JRS94   
002500*                        EM VEZ DE SOMENTE ACUSAR O ERRO.         JRS94   
002600* 14/01/1999 PQR         CHAMADO CH-0871 - VIRADA DO ANO 2000:    PQR99   
002700*                        CONFERIDO QUE O ANO DO TRIMESTRE NO      PQR99   
002800*                        ARQUIVO DE ENTRADA JA CIRCULA COM 4      PQR99   
002900*                        DIGITOS - NENHUMA ALTERACAO NECESSARIA.  PQR99   
003000* 20/07/1999 PQR         CHAMADO CH-0871 - REEXECUTADO TESTE DE   PQR99   
003100*                        VIRADA DE SECULO - OK.                   PQR99   
003200* 11/05/2005 LMS         PADRONIZADO CABECALHO CONFORME NOVO      LMS05   
003300*                        MODELO DA CASA.                          LMS05   
003400* 04/08/2026 JRS  CHAMADO CH-1942 - ADAPTADO PARA A VALIDACAO DA  JRS26   
003500*                 DESPESA ENRIQUECIDA DAS OPERADORAS DE SAUDE     JRS26   
003600*                 SUPLEMENTAR: ENTRADA/SAIDA PASSAM A SER O       JRS26   
003700*                 LEIAUTE DES0002A GRAVADO POR ENR0001A; A        JRS26   
003800*                 CONFERENCIA DO CNPJ PASSA A SER SOMENTE DE      JRS26   
003900*                 FORMATO (14 DIGITOS), SEM DIGITO VERIFICADOR,   JRS26   
004000*                 POIS O REGULADOR NAO DIVULGA O ALGORITMO DE     JRS26   
004100*                 CALCULO DO CNPJ DO CADASTRO DE OPERADORAS.      JRS26   
004150* 04/08/2026 JRS  CHAMADO CH-1942 - O REGISTRO DE SAIDA (FD       JRS26   
004160*                 ARQUIVO-VALIDADO) PASSA A SER DECLARADO COMO    JRS26   
004170*                 AREA ALFANUMERICA PROPRIA (PIC X), DO TAMANHO   JRS26   
004180*                 TOTAL DO BOOK DES0002A, EM VEZ DE UMA SEGUNDA   JRS26   
004190*                 COPIA DO BOOK - EVITA NOME REPETIDO DE CAMPO NO JRS26   
004200*                 PROGRAMA.                                       JRS26   
004210* 04/08/2026 JRS  CHAMADO CH-1942 - CORRIGIDA CHAMADA NO          JRS26   
004220*                 0000-PROCESSAR QUE APONTAVA PARA                JRS26   
004230*                 0006-FECHA-ARQUIVOS (PARAGRAFO INEXISTENTE      JRS26   
004240*                 NESTE PROGRAMA) - PASSA A CHAMAR                JRS26   
004250*                 0007-FECHA-ARQUIVOS, QUE E O NOME REAL DA       JRS26   
004260*                 SECAO DE FECHAMENTO DE ARQUIVOS.                JRS26   
004262* 10/08/2026 JRS  CHAMADO CH-1943 - REMOVIDA A REDEFINICAO        JRS26   
004263*                 WRK-RAZAO-SOCIAL-ALT (E O SUBCAMPO              JRS26   
004264*                 WRK-RAZAO-PRIMEIRO-CAR), DECLARADA MAS NUNCA    JRS26   
004265*                 REFERENCIADA NA PROCEDURE DIVISION.             JRS26   
004270*================================================================*        
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     CLASS CLASSE-DIGITO IS '0' THRU '9'.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT ARQUIVO-ENRIQUECIDO ASSIGN TO "DESPENRI"
005200         ORGANIZATION IS LINE SEQUENTIAL.
005300
005400     SELECT ARQUIVO-VALIDADO ASSIGN TO "DESPVALI"
005500         ORGANIZATION IS LINE SEQUENTIAL.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900
006000 FD  ARQUIVO-ENRIQUECIDO.
006100     COPY DES0002A.
006200
006300 FD  ARQUIVO-VALIDADO.
006400 01  FD-VALIDADO-REGISTRO           PIC X(139).
006700
006800 WORKING-STORAGE SECTION.
006900*================================================================*
007000*    CONTADORES DE CONTROLE DO LOTE (SEMPRE COMP NESTA CASA)
007100*================================================================*
007200 01  WRK-QTD-LIDOS                  PIC 9(07) COMP VALUE ZERO.
007300 01  WRK-QTD-GRAVADOS               PIC 9(07) COMP VALUE ZERO.
007400 01  WRK-QTD-DESC-VALOR             PIC 9(07) COMP VALUE ZERO.
007500 01  WRK-QTD-SEM-RAZAO              PIC 9(07) COMP VALUE ZERO.
007600 01  WRK-QTD-DIGITOS                PIC 9(02) COMP VALUE ZERO.
007700 01  WRK-IND-CARACTER               PIC 9(02) COMP VALUE ZERO.
007800
007900 01  WRK-FIM-ENRIQUECIDO            PIC X(01) VALUE 'N'.
008000     88  WRK-FIM-ARQ-ENRIQUECIDO         VALUE 'S'.
008100
008200*================================================================*
008300*    AREA DE CONFERENCIA DO CNPJ (TABELA DE CARACTERES PARA
008400*    CONTAGEM DE DIGITOS - MESMA TECNICA DO VALCNPJ)
008500*================================================================*
008600 01  WRK-CNPJ-ANALISE               PIC X(14).
008700 01  WRK-CNPJ-ANALISE-TAB REDEFINES WRK-CNPJ-ANALISE.
008800     05  WRK-CNPJ-CAR               PIC X(01) OCCURS 14 TIMES.
008900
009000 01  WRK-RAZAO-SOCIAL-TESTE         PIC X(60).
009400
009500*================================================================*
009600*    AREA DE DIAGNOSTICO DO VALOR DA DESPESA DESCARTADA
009700*================================================================*
009800 01  WRK-VALOR-DESPESAS-TESTE       PIC S9(13)V99 VALUE ZERO.
009900 01  WRK-VALOR-ALFA REDEFINES WRK-VALOR-DESPESAS-TESTE
010000                                    PIC X(15).
010100
010200*================================================================*
010300 PROCEDURE DIVISION.
010400*================================================================*
010500
010600*----------------------------------------------------------------*
010700*    PROCESSAMENTO PRINCIPAL
010800*----------------------------------------------------------------*
010900*> cobol-lint CL002 0000-processar
011000 0000-PROCESSAR                  SECTION.
011100*----------------------------------------------------------------*
011200
011300     PERFORM 0001-ABRE-ARQUIVOS
011400     PERFORM 0002-LER-ENRIQUECIDO
011500     PERFORM 0003-VALIDAR-REGISTRO UNTIL WRK-FIM-ARQ-ENRIQUECIDO
011600     PERFORM 0007-FECHA-ARQUIVOS
011700     PERFORM 9999-FINALIZAR
011800     .
011900*----------------------------------------------------------------*
012000*> cobol-lint CL002 0000-end
012100 0000-END.                       EXIT.
012200*----------------------------------------------------------------*
012300
012400*----------------------------------------------------------------*
012500*    ABERTURA DOS ARQUIVOS
012600*----------------------------------------------------------------*
012700 0001-ABRE-ARQUIVOS               SECTION.
012800*----------------------------------------------------------------*
012900
013000     OPEN INPUT  ARQUIVO-ENRIQUECIDO
013100          OUTPUT ARQUIVO-VALIDADO
013200     .
013300*----------------------------------------------------------------*
013400*> cobol-lint CL002 0001-end
013500 0001-END.                       EXIT.
013600*----------------------------------------------------------------*
013700
013800*----------------------------------------------------------------*
013900*    LER DESPESA ENRIQUECIDA
014000*----------------------------------------------------------------*
014100 0002-LER-ENRIQUECIDO              SECTION.
014200*----------------------------------------------------------------*
014300
014400     READ ARQUIVO-ENRIQUECIDO
014500         AT END
014600             MOVE 'S' TO WRK-FIM-ENRIQUECIDO
014700         NOT AT END
014800             ADD 1 TO WRK-QTD-LIDOS
014900     END-READ
015000     .
015100*----------------------------------------------------------------*
015200*> cobol-lint CL002 0002-end
015300 0002-END.                       EXIT.
015400*----------------------------------------------------------------*
015500
015600*----------------------------------------------------------------*
015700*    VALIDAR O REGISTRO E GRAVAR SE NAO FOR DESCARTADO
015800*----------------------------------------------------------------*
015900*> cobol-lint CL002 0003-validar-registro
016000 0003-VALIDAR-REGISTRO             SECTION.
016100*----------------------------------------------------------------*
016200
016300     PERFORM 0004-VALIDAR-CNPJ
016400     PERFORM 0005-VALIDAR-RAZAO-SOCIAL
016500
016600     IF DES0002A-VALOR-DESPESAS NOT GREATER ZERO
016700        MOVE DES0002A-VALOR-DESPESAS TO WRK-VALOR-DESPESAS-TESTE
016800        DISPLAY 'VAL0001A - VALOR NAO POSITIVO, DESCARTADO: '
016900                WRK-VALOR-ALFA
017000        ADD 1 TO WRK-QTD-DESC-VALOR
017100     ELSE
017200        PERFORM 0006-GRAVAR-VALIDADO
017300        ADD 1 TO WRK-QTD-GRAVADOS
017400     END-IF
017500
017600     PERFORM 0002-LER-ENRIQUECIDO
017700     .
017800*----------------------------------------------------------------*
017900*> cobol-lint CL002 0003-end
018000 0003-END.                       EXIT.
018100*----------------------------------------------------------------*
018200
018300*----------------------------------------------------------------*
018400*    CONFERIR O CNPJ - VALIDO SE TIVER EXATAMENTE 14 DIGITOS -
018500*    NAO CALCULA DIGITO VERIFICADOR, SO O FORMATO
018600*----------------------------------------------------------------*
018700 0004-VALIDAR-CNPJ                 SECTION.
018800*----------------------------------------------------------------*
018900
019000     MOVE DES0002A-CNPJ           TO WRK-CNPJ-ANALISE
019100     MOVE ZERO                    TO WRK-QTD-DIGITOS
019200
019300     PERFORM 0004A-CONTAR-UM-DIGITO
019400             VARYING WRK-IND-CARACTER FROM 1 BY 1
019500             UNTIL WRK-IND-CARACTER > 14
019600
019700     IF WRK-QTD-DIGITOS EQUAL 14
019800        SET DES0002A-CNPJ-OK      TO TRUE
019900     ELSE
020000        SET DES0002A-CNPJ-INVALIDO TO TRUE
020100     END-IF
020200     .
020300*----------------------------------------------------------------*
020400*> cobol-lint CL002 0004-end
020500 0004-END.                       EXIT.
020600*----------------------------------------------------------------*
020700
020800*----------------------------------------------------------------*
020900*    CONTAR UM DIGITO DO CNPJ (CHAMADA PELO 0004-VALIDAR-CNPJ,
021000*    UM CARACTER POR CHAMADA)
021100*----------------------------------------------------------------*
021200*> cobol-lint CL002 0004a-contar-um-digito
021300 0004A-CONTAR-UM-DIGITO            SECTION.
021400*----------------------------------------------------------------*
021500
021600     IF WRK-CNPJ-CAR (WRK-IND-CARACTER) IS CLASSE-DIGITO
021700        ADD 1 TO WRK-QTD-DIGITOS
021800     END-IF
021900     .
022000*----------------------------------------------------------------*
022100*> cobol-lint CL002 0004a-end
022200 0004A-END.                      EXIT.
022300*----------------------------------------------------------------*
022400
022500*----------------------------------------------------------------*
022600*    CONTAR REGISTROS SEM RAZAO SOCIAL (NAO DESCARTA - SO CONTA)
022700*----------------------------------------------------------------*
022800 0005-VALIDAR-RAZAO-SOCIAL         SECTION.
022900*----------------------------------------------------------------*
023000
023100     MOVE DES0002A-RAZAO-SOCIAL   TO WRK-RAZAO-SOCIAL-TESTE
023200
023300     IF WRK-RAZAO-SOCIAL-TESTE EQUAL SPACES
023400        ADD 1 TO WRK-QTD-SEM-RAZAO
023500     END-IF
023600     .
023700*----------------------------------------------------------------*
023800*> cobol-lint CL002 0005-end
023900 0005-END.                       EXIT.
024000*----------------------------------------------------------------*
024100
024200*----------------------------------------------------------------*
024300*    GRAVAR O REGISTRO VALIDADO
024400*----------------------------------------------------------------*
024500 0006-GRAVAR-VALIDADO              SECTION.
024600*----------------------------------------------------------------*
024700
024800     MOVE DES0002A-REGISTRO       TO FD-VALIDADO-REGISTRO
024900     WRITE FD-VALIDADO-REGISTRO
025000     .
025100*----------------------------------------------------------------*
025200*> cobol-lint CL002 0006-end
025300 0006-END.                       EXIT.
025400*----------------------------------------------------------------*
025500
025600*----------------------------------------------------------------*
025700*    FECHAR ARQUIVOS
025800*----------------------------------------------------------------*
025900 0007-FECHA-ARQUIVOS               SECTION.
026000*----------------------------------------------------------------*
026100
026200     CLOSE ARQUIVO-ENRIQUECIDO
026300           ARQUIVO-VALIDADO
026400     .
026500*----------------------------------------------------------------*
026600*> cobol-lint CL002 0007-end
026700 0007-END.                       EXIT.
026800*----------------------------------------------------------------*
026900
027000*----------------------------------------------------------------*
027100*    FINALIZAR PROGRAMA - MOSTRAR CONTADORES
027200*----------------------------------------------------------------*
027300 9999-FINALIZAR                    SECTION.
027400*----------------------------------------------------------------*
027500
027600     DISPLAY 'VAL0001A - REGISTROS LIDOS.........: ' WRK-QTD-LIDOS
027700     DISPLAY 'VAL0001A - REGISTROS GRAVADOS......: '
027800             WRK-QTD-GRAVADOS
027900     DISPLAY 'VAL0001A - DESCARTADOS POR VALOR...: '
028000             WRK-QTD-DESC-VALOR
028100     DISPLAY 'VAL0001A - SEM RAZAO SOCIAL (AVISO): '
028200             WRK-QTD-SEM-RAZAO
028300     STOP RUN
028400     .
028500*----------------------------------------------------------------*
028600*> cobol-lint CL002 9999-end
028700 9999-END.                       EXIT.
028800*----------------------------------------------------------------*
028900