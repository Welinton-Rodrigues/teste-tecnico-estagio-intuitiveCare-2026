000100*================================================================*
000200* DESCRICAO..: BOOK DA DESPESA CONSOLIDADA POR OPERADORA
000300* PROGRAMADOR: JOSE ROBERTO - COBOL DICAS
000400* DATA.......: 04/08/2026
000500* TAMANHO....: 00026 (+ FILLER DE RESERVA)
000600*----------------------------------------------------------------*
000700* GRAVADO POR EXT0001A (UM REGISTRO POR LANCAMENTO APROVEITADO
000800* DO BALANCETE, ACUMULANDO OS ARQUIVOS DE TODOS OS TRIMESTRES).
000900* LIDO POR ENR0001A PARA O CRUZAMENTO COM O CADASTRO DE
001000* OPERADORAS.
001100*----------------------------------------------------------------*
001200* DES0001A-REGISTRO-ANS = REGISTRO ANS DA OPERADORA
001300* DES0001A-TRIMESTRE    = TRIMESTRE DE REFERENCIA (1 A 4)
001400* DES0001A-ANO          = ANO DE REFERENCIA
001500* DES0001A-VALOR-DESPESAS = VALOR DA DESPESA JA CONVERTIDO
001600*================================================================*
001700 01  DES0001A-REGISTRO.
001800     05  DES0001A-REGISTRO-ANS      PIC X(06).
001900     05  DES0001A-PERIODO.
002000         10  DES0001A-TRIMESTRE     PIC 9(01).
002100         10  DES0001A-ANO           PIC 9(04).
002200     05  DES0001A-PERIODO-NUM REDEFINES DES0001A-PERIODO
002300                                    PIC 9(05).
002400     05  DES0001A-VALOR-DESPESAS    PIC S9(13)V99.
002500     05  FILLER                     PIC X(04) VALUE SPACES.
002600