000100*================================================================*
000200* DESCRICAO..: BOOK DO RELATORIO DE DESPESAS CONSOLIDADAS POR
000300*              OPERADORA/UF
000400* PROGRAMADOR: JOSE ROBERTO - COBOL DICAS
000500* DATA.......: 04/08/2026
000600* TAMANHO....: 00116 (+ FILLER DE RESERVA)
000700*----------------------------------------------------------------*
000800* GRAVADO POR AGR0001A - UM REGISTRO POR (RAZAO SOCIAL, UF),
000900* ORDENADO POR TOTAL-DESPESAS DECRESCENTE.
001000*----------------------------------------------------------------*
001100* DES0003A-RAZAO-SOCIAL   = RAZAO SOCIAL
001200* DES0003A-UF             = UNIDADE DA FEDERACAO
001300* DES0003A-TOTAL-DESPESAS = SOMA DE TODOS OS TRIMESTRES
001400* DES0003A-MEDIA-TRIMESTRE = TOTAL / QTDE DE TRIMESTRES
001500* DES0003A-DESVIO-PADRAO  = DESVIO PADRAO AMOSTRAL DOS
001600*                           TOTAIS TRIMESTRAIS (N-1)
001700* DES0003A-NUM-TRIMESTRES = QTDE DE TRIMESTRES DISTINTOS
001800*================================================================*
001900 01  DES0003A-REGISTRO.
002000     05  DES0003A-RAZAO-SOCIAL      PIC X(60).
002100     05  DES0003A-UF                PIC X(02).
002200     05  DES0003A-VALORES.
002300         10  DES0003A-TOTAL-DESPESAS    PIC S9(15)V99.
002400         10  DES0003A-MEDIA-TRIMESTRE   PIC S9(15)V99.
002500         10  DES0003A-DESVIO-PADRAO     PIC S9(15)V99.
002600     05  DES0003A-VALORES-TAB REDEFINES DES0003A-VALORES.
002700         10  DES0003A-VALOR-ITEM        PIC S9(15)V99
002800                                         OCCURS 3 TIMES.
002900     05  DES0003A-NUM-TRIMESTRES    PIC 9(03).
003000     05  FILLER                     PIC X(04) VALUE SPACES.
003100