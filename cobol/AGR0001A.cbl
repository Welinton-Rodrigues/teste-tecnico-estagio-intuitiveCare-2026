000100******************************************************************
000200* PROGRAMADOR: JOSE ROBERTO - COBOL DICAS
000300* DATA.......: 04/08/2026
000400* DESCRICAO..: CONSOLIDACAO FINAL DA DESPESA DAS OPERADORAS - SOMA
000500*              POR OPERADORA/UF/ANO/TRIMESTRE, DEPOIS MEDIA E
000600*              DESVIO PADRAO AMOSTRAL POR OPERADORA/UF, ORDENADO
000700*              PELO TOTAL DECRESCENTE
000800* NOME.......: AGR0001A
000900******************************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID. AGR0001A.
001200 AUTHOR. JOSE ROBERTO SANTOS.
001300 INSTALLATION. COBOL DICAS - NUCLEO DE SISTEMAS DE SAUDE SUPLEMENTAR.
001400 DATE-WRITTEN. 19/11/1992.
001500 DATE-COMPILED.
001600 SECURITY. USO INTERNO - EQUIPE DE LOTE NOTURNO.
001700*================================================================*
001800* HISTORICO DE ALTERACOES
001900*----------------------------------------------------------------*
002000* 19/11/1992 JRS         PRIMEIRA VERSAO - SOMA A DESPESA POR     JRS92   
002100*                        OPERADORA/UF/ANO/TRIMESTRE (NIVEL 1) E   JRS92   
002200*                        DEPOIS POR OPERADORA/UF (NIVEL 2), COM   JRS92   
002300*                        RELATORIO TOTALIZADO EM ORDEM DE ENTRADA.JRS92   
002400* 04/03/1994 MFC         INCLUIDO O CALCULO DA MEDIA POR TRIMESTREMFC94   
002500*                        (TOTAL / QTDE DE TRIMESTRES).            MFC94   
002600* 17/10/1995 JRS         INCLUIDO O DESVIO PADRAO AMOSTRAL DOS    JRS95   
002700*                        TOTAIS TRIMESTRAIS (DIVISOR N-1, ZERO    JRS95   
002800*                        QUANDO SO HA UM TRIMESTRE) - RAIZ QUADRADA
002900*                        CALCULADA POR APROXIMACOES SUCESSIVAS    JRS95   
003000*                        (NEWTON), SEM USAR FUNCAO DE BIBLIOTECA. JRS95   
003100* 02/06/1997 MFC         RELATORIO PASSA A SAIR ORDENADO PELO     MFC97   
003200*                        TOTAL DE DESPESAS DECRESCENTE (BUBBLE    MFC97   
003300*                        SORT DA TABELA EM MEMORIA).              MFC97   
003400* 21/01/1999 PQR         CHAMADO CH-0871 - VIRADA DO ANO 2000: ANOPQR99   
003500*                        DO TRIMESTRE JA TRAFEGA COM 4 DIGITOS -  PQR99   
003600*                        NENHUMA ALTERACAO DE LOGICA.             PQR99   
003700* 30/04/2002 LMS         LIMITE DA TABELA DE NIVEL 1 AMPLIADO DE  LMS02   
003800*                        1.000 PARA 4.000 COMBINACOES DE          LMS02   
003900*                        OPERADORA/UF/ANO/TRIMESTRE.              LMS02   
004000* 04/08/2026 JRS  CHAMADO CH-1942 - ADAPTADO PARA O LOTE DE       JRS26   
004100*                 CONSOLIDACAO DE DESPESAS DA SAUDE SUPLEMENTAR:  JRS26   
004200*                 ENTRADA PASSA A SER O LEIAUTE DES0002A (DESPESA JRS26   
004300*                 ENRIQUECIDA/VALIDADA) E SAIDA O LEIAUTE DES0003A;
004400*                 CARIMBO DE DATA DO RELATORIO PASSA A VIR DO     JRS26   
004500*                 SUBPROGRAMA PROGDATA/BOOK COD001A.              JRS26   
004550* 04/08/2026 JRS  CHAMADO CH-1942 - LITERAL 'TOTAL (R$)' DO               
004560*                 CABECALHO WRK-REL-CAB2 ESTOURAVA A COLUNA 72 -          
004570*                 FILLER ENCURTADO E COMPLETADO COM BRANCOS PARA          
004580*                 MANTER OS 80 BYTES DA LINHA.                            
004590* 04/08/2026 JRS  CHAMADO CH-1942 - TABELAS TAB-NIVEL1 E                  
004591*                 TAB-NIVEL2 NAO TINHAM GUARDA DE ESTOURO -               
004592*                 INCLUIDO O MESMO SINALIZADOR DE TABELA CHEIA JA         
004593*                 USADO NA TABELA DE OPERADORAS DO ENR0001A, EM           
004594*                 0001B-ACUMULAR-NIVEL1 E 0002A-TRATAR-ITEM-              
004595*                 NIVEL1.                                                 
004600*================================================================*        
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT ARQUIVO-ENRIQUECIDO ASSIGN TO "DESPVALI"
005500         ORGANIZATION IS LINE SEQUENTIAL.
005600
005700     SELECT ARQUIVO-RESUMO ASSIGN TO "DESPRESU"
005800         ORGANIZATION IS LINE SEQUENTIAL.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200
006300 FD  ARQUIVO-ENRIQUECIDO.
006400     COPY DES0002A.
006500
006600 FD  ARQUIVO-RESUMO.
006700     COPY DES0003A.
006800
006900 WORKING-STORAGE SECTION.
007000*================================================================*
007100*    CONTADORES DE CONTROLE DO LOTE (SEMPRE COMP NESTA CASA)
007200*================================================================*
007300 01  WRK-QTD-LIDOS                  PIC 9(07) COMP VALUE ZERO.
007400 01  WRK-QTD-NIVEL1                 PIC 9(04) COMP VALUE ZERO.
007500 01  WRK-QTD-NIVEL2                 PIC 9(04) COMP VALUE ZERO.
007600 01  WRK-IND-NIVEL1                  PIC 9(04) COMP VALUE ZERO.
007700 01  WRK-IND-NIVEL2                  PIC 9(04) COMP VALUE ZERO.
007800 01  WRK-IND-BUSCA-N1                PIC 9(04) COMP VALUE ZERO.
007900 01  WRK-IND-BUSCA-N2                PIC 9(04) COMP VALUE ZERO.
008000 01  WRK-IND-ACHADO-N1               PIC 9(04) COMP VALUE ZERO.
008100 01  WRK-IND-ACHADO-N2               PIC 9(04) COMP VALUE ZERO.
008200 01  WRK-IND-ORD1                    PIC 9(04) COMP VALUE ZERO.
008300 01  WRK-IND-ORD2                    PIC 9(04) COMP VALUE ZERO.
008400 01  WRK-QTD-ITERACOES               PIC 9(03) COMP VALUE ZERO.
008500
008600 01  WRK-FIM-ENRIQUECIDO            PIC X(01) VALUE 'N'.
008700     88  WRK-FIM-ARQ-ENRIQUECIDO         VALUE 'S'.
008800 01  WRK-N1-ACHOU                   PIC X(01) VALUE 'N'.
008900     88  WRK-N1-ENCONTRADO               VALUE 'S'.
009000 01  WRK-N2-ACHOU                   PIC X(01) VALUE 'N'.
009100     88  WRK-N2-ENCONTRADO               VALUE 'S'.
009200 01  WRK-RAIZ-CONVERGIU             PIC X(01) VALUE 'N'.
009300     88  WRK-RAIZ-OK                      VALUE 'S'.
009310* 04/08/2026 JRS  CHAMADO CH-1942 - SINALIZADORES DE TABELA               
009320*                 CHEIA DAS TABELAS DE NIVEL 1 E NIVEL 2,                 
009330*                 MESMA TECNICA DA TABELA DE OPERADORAS DO                
009340*                 ENR0001A.                                               
009350 01  WRK-NIVEL1-CADASTRO-CHEIO       PIC X(01) VALUE 'N'.                 
009360     88  WRK-TABELA-NIVEL1-CHEIA           VALUE 'S'.                     
009370 01  WRK-NIVEL2-CADASTRO-CHEIO       PIC X(01) VALUE 'N'.                 
009380     88  WRK-TABELA-NIVEL2-CHEIA           VALUE 'S'.                     
009400
009500*================================================================*
009600*    TABELA NIVEL 1 - SOMA DA DESPESA POR OPERADORA/UF/ANO/
009700*    TRIMESTRE (UMA LINHA POR COMBINACAO ENCONTRADA NO ARQUIVO)
009800*================================================================*
009900 01  TAB-NIVEL1-DADOS.
010000     05  TAB-NIVEL1 OCCURS 4000 TIMES.
010100         10  TAB-N1-RAZAO-SOCIAL    PIC X(60).
010200         10  TAB-N1-UF              PIC X(02).
010300         10  TAB-N1-PERIODO.
010400             15  TAB-N1-TRIMESTRE   PIC 9(01).
010500             15  TAB-N1-ANO         PIC 9(04).
010600         10  TAB-N1-PERIODO-NUM REDEFINES TAB-N1-PERIODO
010700                                    PIC 9(05).
010800         10  TAB-N1-VALOR-DESPESAS  PIC S9(15)V99.
010810         10  FILLER                 PIC X(04).
010900
011000*================================================================*
011100*    TABELA NIVEL 2 - RESUMO POR OPERADORA/UF (TOTAL, MEDIA,
011200*    SOMA DOS QUADRADOS DOS DESVIOS E DESVIO PADRAO)
011300*================================================================*
011400 01  TAB-NIVEL2-DADOS.
011500     05  TAB-NIVEL2 OCCURS 1000 TIMES.
011600         10  TAB-N2-RAZAO-SOCIAL    PIC X(60).
011700         10  TAB-N2-UF              PIC X(02).
011800         10  TAB-N2-TOTAL           PIC S9(15)V99.
011900         10  TAB-N2-MEDIA           PIC S9(15)V99.
012000         10  TAB-N2-SOMA-QUAD-DESV  PIC S9(15)V99.
012100         10  TAB-N2-DESVIO-PADRAO   PIC S9(15)V99.
012200         10  TAB-N2-NUM-TRIMESTRES  PIC 9(03).
012210         10  FILLER                 PIC X(04).
012300
012400*================================================================*
012500*    AREA DO CALCULO DA RAIZ QUADRADA (NEWTON-RAPHSON) - USADA
012600*    PARA O DESVIO PADRAO. NAO USA COMP-1/COMP-2 NEM FUNCAO DE
012700*    BIBLIOTECA, SO ARITMETICA DECIMAL COMUM.
012800*================================================================*
012900 01  WRK-VARIANCIA                  PIC S9(15)V99 VALUE ZERO.
013000 01  WRK-VARIANCIA-ALFA REDEFINES WRK-VARIANCIA
013100                                 PIC X(17).
013200 01  WRK-RAIZ-ATUAL                 PIC S9(15)V99 VALUE ZERO.
013300 01  WRK-RAIZ-NOVA                  PIC S9(15)V99 VALUE ZERO.
013400 01  WRK-RAIZ-DIFERENCA             PIC S9(15)V99 VALUE ZERO.
013500 01  WRK-QUAD-DESVIO                PIC S9(15)V99 VALUE ZERO.
013600
013700*================================================================*
013800*    AREA DE TROCA DO BUBBLE SORT E ACUMULADOR GERAL
013900*================================================================*
014000 01  WRK-NIVEL2-AUX.
014100     05  WRK-AUX-RAZAO-SOCIAL       PIC X(60).
014200     05  WRK-AUX-UF                 PIC X(02).
014300     05  WRK-AUX-TOTAL              PIC S9(15)V99.
014400     05  WRK-AUX-MEDIA              PIC S9(15)V99.
014500     05  WRK-AUX-SOMA-QUAD-DESV     PIC S9(15)V99.
014600     05  WRK-AUX-DESVIO-PADRAO      PIC S9(15)V99.
014700     05  WRK-AUX-NUM-TRIMESTRES     PIC 9(03).
014800
014900 01  WRK-GRANDE-TOTAL-DESPESAS      PIC S9(15)V99 VALUE ZERO.
015000 01  WRK-GRANDE-TOTAL-ALFA REDEFINES WRK-GRANDE-TOTAL-DESPESAS
015100                                 PIC X(17).
015200
015300*================================================================*
015400*    AREA DO CABECALHO DO RELATORIO - CARIMBO DE DATA/HORA VEM
015500*    DO SUBPROGRAMA PROGDATA
015600*================================================================*
015700 01  WRK-REL-LINHA                  PIC X(80) VALUE ALL '-'.
015800
015900 01  WRK-REL-CAB1.
016000     05  FILLER                     PIC X(04) VALUE '** '.
016100     05  FILLER                     PIC X(45) VALUE
016200         'AGR0001A - DESPESA CONSOLIDADA POR OPERADORA'.
016300     05  FILLER                     PIC X(10) VALUE SPACES.
016400     05  WRK-REL-CAB1-DATA          PIC X(10) VALUE SPACES.
016500     05  FILLER                     PIC X(07) VALUE ' **    '.
016600
016700 01  WRK-REL-CAB2.
016800     05  FILLER                     PIC X(06) VALUE 'RAZAO '.
016900     05  FILLER                     PIC X(54) VALUE SPACES.
017000     05  FILLER                     PIC X(04) VALUE 'UF  '.
017100     05  FILLER                     PIC X(12) VALUE 'TOTAL (R$)  '.
017150     05  FILLER                     PIC X(04) VALUE SPACES.
017200
017300*    MASCARA DE DATA DD/MM/AAAA USADA NO CABECALHO DO RELATORIO
017400 01  WRK-MASC-DATA.
017500     05  WRK-MASC-DATA-DIA          PIC 9(002) VALUE ZEROS.
017600     05  FILLER                     PIC X(001) VALUE '/'.
017700     05  WRK-MASC-DATA-MES          PIC 9(002) VALUE ZEROS.
017800     05  FILLER                     PIC X(001) VALUE '/'.
017900     05  WRK-MASC-DATA-ANO          PIC 9(004) VALUE ZEROS.
018000
018100*    AREA DE DATA/HORA DO SUBPROGRAMA PROGDATA
018200 COPY COD001A.
018300
018400*================================================================*
018500 PROCEDURE DIVISION.
018600*================================================================*
018700
018800*----------------------------------------------------------------*
018900*    PROCESSAMENTO PRINCIPAL
019000*----------------------------------------------------------------*
019100*> cobol-lint CL002 0000-processar
019200 0000-PROCESSAR                  SECTION.
019300*----------------------------------------------------------------*
019400
019500     PERFORM 0001-CARREGAR-DETALHE
019600     PERFORM 0002-GERAR-RESUMO
019700     PERFORM 0003-CALCULAR-MEDIAS
019800     PERFORM 0004-CALCULAR-DESVIOS
019900     PERFORM 0005-CALCULAR-DESVIO-PADRAO
020000     PERFORM 0006-CLASSIFICAR-RESUMO
020100     PERFORM 0007-GERAR-RELATORIO
020200     PERFORM 9999-FINALIZAR
020300     .
020400*----------------------------------------------------------------*
020500*> cobol-lint CL002 0000-end
020600 0000-END.                       EXIT.
020700*----------------------------------------------------------------*
020800
020900*----------------------------------------------------------------*
021000*    LER A DESPESA ENRIQUECIDA/VALIDADA E ACUMULAR NO NIVEL 1
021100*    (OPERADORA/UF/ANO/TRIMESTRE)
021200*----------------------------------------------------------------*
021300 0001-CARREGAR-DETALHE             SECTION.
021400*----------------------------------------------------------------*
021500
021600     OPEN INPUT ARQUIVO-ENRIQUECIDO
021700
021800     PERFORM 0001A-LER-ENRIQUECIDO
021900     PERFORM 0001B-ACUMULAR-NIVEL1 UNTIL WRK-FIM-ARQ-ENRIQUECIDO
022000
022100     CLOSE ARQUIVO-ENRIQUECIDO
022200     .
022300*----------------------------------------------------------------*
022400*> cobol-lint CL002 0001-end
022500 0001-END.                       EXIT.
022600*----------------------------------------------------------------*
022700
022800*----------------------------------------------------------------*
022900*    LER UM REGISTRO DA DESPESA ENRIQUECIDA/VALIDADA
023000*----------------------------------------------------------------*
023100 0001A-LER-ENRIQUECIDO             SECTION.
023200*----------------------------------------------------------------*
023300
023400     READ ARQUIVO-ENRIQUECIDO
023500         AT END
023600             MOVE 'S' TO WRK-FIM-ENRIQUECIDO
023700         NOT AT END
023800             ADD 1 TO WRK-QTD-LIDOS
023900             ADD DES0002A-VALOR-DESPESAS
024000                               TO WRK-GRANDE-TOTAL-DESPESAS
024100     END-READ
024200     .
024300*----------------------------------------------------------------*
024400*> cobol-lint CL002 0001a-end
024500 0001A-END.                      EXIT.
024600*----------------------------------------------------------------*
024700
024800*----------------------------------------------------------------*
024900*    ACUMULAR O REGISTRO LIDO NA TABELA DE NIVEL 1 (SOMA SE A
025000*    COMBINACAO JA EXISTE, SENAO CRIA UMA LINHA NOVA)
025100*----------------------------------------------------------------*
025200*> cobol-lint CL002 0001b-acumular-nivel1
025300 0001B-ACUMULAR-NIVEL1             SECTION.
025400*----------------------------------------------------------------*
025500
025600     MOVE 'N' TO WRK-N1-ACHOU
025700     MOVE ZERO TO WRK-IND-BUSCA-N1
025800
025900     PERFORM 0001C-PROCURAR-NIVEL1
026000             VARYING WRK-IND-BUSCA-N1 FROM 1 BY 1
026100             UNTIL WRK-IND-BUSCA-N1 > WRK-QTD-NIVEL1
026200                OR WRK-N1-ENCONTRADO
026300
026400     IF WRK-N1-ENCONTRADO
026500        ADD DES0002A-VALOR-DESPESAS
026600                 TO TAB-N1-VALOR-DESPESAS (WRK-IND-ACHADO-N1)
026700     ELSE                                                                 
026710        IF WRK-QTD-NIVEL1 NOT LESS 4000                                   
026720           MOVE 'S' TO WRK-NIVEL1-CADASTRO-CHEIO                          
026730           DISPLAY 'AGR0001A - TABELA DE NIVEL 1 CHEIA EM 4000 - '        
026740                   'COMBINACAO DESCARTADA'                                
026750        ELSE                                                              
026760           ADD 1 TO WRK-QTD-NIVEL1                                        
026770           MOVE DES0002A-RAZAO-SOCIAL                                     
026780                    TO TAB-N1-RAZAO-SOCIAL (WRK-QTD-NIVEL1)               
026790           MOVE DES0002A-UF                                               
026800                    TO TAB-N1-UF (WRK-QTD-NIVEL1)                         
026810           MOVE DES0002A-PERIODO-NUM                                      
026820                    TO TAB-N1-PERIODO-NUM (WRK-QTD-NIVEL1)                
026830           MOVE DES0002A-VALOR-DESPESAS                                   
026840                    TO TAB-N1-VALOR-DESPESAS (WRK-QTD-NIVEL1)             
026850        END-IF                                                            
026860     END-IF                                                               
027800
027900     PERFORM 0001A-LER-ENRIQUECIDO
028000     .
028100*----------------------------------------------------------------*
028200*> cobol-lint CL002 0001b-end
028300 0001B-END.                      EXIT.
028400*----------------------------------------------------------------*
028500
028600*----------------------------------------------------------------*
028700*    CONFERIR UMA POSICAO DA TABELA DE NIVEL 1 (CHAMADA PELO
028800*    0001B-ACUMULAR-NIVEL1, UMA POSICAO POR CHAMADA)
028900*----------------------------------------------------------------*
029000 0001C-PROCURAR-NIVEL1             SECTION.
029100*----------------------------------------------------------------*
029200
029300     IF TAB-N1-RAZAO-SOCIAL (WRK-IND-BUSCA-N1) EQUAL
029400                                   DES0002A-RAZAO-SOCIAL
029500        AND TAB-N1-UF (WRK-IND-BUSCA-N1) EQUAL DES0002A-UF
029600        AND TAB-N1-PERIODO-NUM (WRK-IND-BUSCA-N1) EQUAL
029700                                   DES0002A-PERIODO-NUM
029800        MOVE 'S' TO WRK-N1-ACHOU
029900        MOVE WRK-IND-BUSCA-N1 TO WRK-IND-ACHADO-N1
030000     END-IF
030100     .
030200*----------------------------------------------------------------*
030300*> cobol-lint CL002 0001c-end
030400 0001C-END.                      EXIT.
030500*----------------------------------------------------------------*
030600
030700*----------------------------------------------------------------*
030800*    GERAR O RESUMO DE NIVEL 2 (OPERADORA/UF) A PARTIR DO NIVEL 1
030900*    - SOMA TOTAL E CONTA TRIMESTRES, AINDA SEM MEDIA NEM DESVIO
031000*----------------------------------------------------------------*
031100 0002-GERAR-RESUMO                 SECTION.
031200*----------------------------------------------------------------*
031300
031400     MOVE ZERO TO WRK-IND-NIVEL1
031500
031600     PERFORM 0002A-TRATAR-ITEM-NIVEL1
031700             VARYING WRK-IND-NIVEL1 FROM 1 BY 1
031800             UNTIL WRK-IND-NIVEL1 > WRK-QTD-NIVEL1
031900     .
032000*----------------------------------------------------------------*
032100*> cobol-lint CL002 0002-end
032200 0002-END.                       EXIT.
032300*----------------------------------------------------------------*
032400
032500*----------------------------------------------------------------*
032600*    ACUMULAR UMA LINHA DE NIVEL 1 NO RESUMO DE NIVEL 2 (CHAMADA
032700*    PELO 0002-GERAR-RESUMO, UMA LINHA DE NIVEL 1 POR CHAMADA)
032800*----------------------------------------------------------------*
032900*> cobol-lint CL002 0002a-tratar-item-nivel1
033000 0002A-TRATAR-ITEM-NIVEL1          SECTION.
033100*----------------------------------------------------------------*
033200
033300     MOVE 'N' TO WRK-N2-ACHOU
033400     MOVE ZERO TO WRK-IND-BUSCA-N2
033500
033600     PERFORM 0002B-PROCURAR-NIVEL2
033700             VARYING WRK-IND-BUSCA-N2 FROM 1 BY 1
033800             UNTIL WRK-IND-BUSCA-N2 > WRK-QTD-NIVEL2
033900                OR WRK-N2-ENCONTRADO
034000
034100     IF WRK-N2-ENCONTRADO
034200        ADD TAB-N1-VALOR-DESPESAS (WRK-IND-NIVEL1)
034300                 TO TAB-N2-TOTAL (WRK-IND-ACHADO-N2)
034400        ADD 1 TO TAB-N2-NUM-TRIMESTRES (WRK-IND-ACHADO-N2)
034500     ELSE                                                                 
034510        IF WRK-QTD-NIVEL2 NOT LESS 1000                                   
034520           MOVE 'S' TO WRK-NIVEL2-CADASTRO-CHEIO                          
034530           DISPLAY 'AGR0001A - TABELA DE NIVEL 2 CHEIA EM 1000 - '        
034540                   'OPERADORA/UF DESCARTADA'                              
034550        ELSE                                                              
034560           ADD 1 TO WRK-QTD-NIVEL2                                        
034570           MOVE TAB-N1-RAZAO-SOCIAL (WRK-IND-NIVEL1)                      
034580                    TO TAB-N2-RAZAO-SOCIAL (WRK-QTD-NIVEL2)               
034590           MOVE TAB-N1-UF (WRK-IND-NIVEL1)                                
034600                    TO TAB-N2-UF (WRK-QTD-NIVEL2)                         
034610           MOVE TAB-N1-VALOR-DESPESAS (WRK-IND-NIVEL1)                    
034620                    TO TAB-N2-TOTAL (WRK-QTD-NIVEL2)                      
034630           MOVE 1   TO TAB-N2-NUM-TRIMESTRES (WRK-QTD-NIVEL2)             
034640           MOVE ZERO TO TAB-N2-MEDIA (WRK-QTD-NIVEL2)                     
034650                        TAB-N2-SOMA-QUAD-DESV (WRK-QTD-NIVEL2)            
034660                        TAB-N2-DESVIO-PADRAO (WRK-QTD-NIVEL2)             
034670        END-IF                                                            
034680     END-IF                                                               
035800     .
035900*----------------------------------------------------------------*
036000*> cobol-lint CL002 0002a-end
036100 0002A-END.                      EXIT.
036200*----------------------------------------------------------------*
036300
036400*----------------------------------------------------------------*
036500*    CONFERIR UMA POSICAO DA TABELA DE NIVEL 2 (CHAMADA PELOS
036600*    PARAGRAFOS QUE PROCURAM OPERADORA/UF NO RESUMO)
036700*----------------------------------------------------------------*
036800 0002B-PROCURAR-NIVEL2             SECTION.
036900*----------------------------------------------------------------*
037000
037100     IF TAB-N2-RAZAO-SOCIAL (WRK-IND-BUSCA-N2) EQUAL
037200                          TAB-N1-RAZAO-SOCIAL (WRK-IND-NIVEL1)
037300        AND TAB-N2-UF (WRK-IND-BUSCA-N2) EQUAL
037400                          TAB-N1-UF (WRK-IND-NIVEL1)
037500        MOVE 'S' TO WRK-N2-ACHOU
037600        MOVE WRK-IND-BUSCA-N2 TO WRK-IND-ACHADO-N2
037700     END-IF
037800     .
037900*----------------------------------------------------------------*
038000*> cobol-lint CL002 0002b-end
038100 0002B-END.                      EXIT.
038200*----------------------------------------------------------------*
038300
038400*----------------------------------------------------------------*
038500*    CALCULAR A MEDIA POR TRIMESTRE DE CADA OPERADORA/UF
038600*----------------------------------------------------------------*
038700 0003-CALCULAR-MEDIAS              SECTION.
038800*----------------------------------------------------------------*
038900
039000     MOVE ZERO TO WRK-IND-NIVEL2
039100
039200     PERFORM 0003A-CALCULAR-UMA-MEDIA
039300             VARYING WRK-IND-NIVEL2 FROM 1 BY 1
039400             UNTIL WRK-IND-NIVEL2 > WRK-QTD-NIVEL2
039500     .
039600*----------------------------------------------------------------*
039700*> cobol-lint CL002 0003-end
039800 0003-END.                       EXIT.
039900*----------------------------------------------------------------*
040000
040100*----------------------------------------------------------------*
040200*    CALCULAR A MEDIA DE UMA LINHA DO NIVEL 2 (CHAMADA PELO
040300*    0003-CALCULAR-MEDIAS, UMA LINHA POR CHAMADA)
040400*----------------------------------------------------------------*
040500 0003A-CALCULAR-UMA-MEDIA          SECTION.
040600*----------------------------------------------------------------*
040700
040800     COMPUTE TAB-N2-MEDIA (WRK-IND-NIVEL2) ROUNDED =
040900             TAB-N2-TOTAL (WRK-IND-NIVEL2) /
041000             TAB-N2-NUM-TRIMESTRES (WRK-IND-NIVEL2)
041100     .
041200*----------------------------------------------------------------*
041300*> cobol-lint CL002 0003a-end
041400 0003A-END.                      EXIT.
041500*----------------------------------------------------------------*
041600
041700*----------------------------------------------------------------*
041800*    SEGUNDA PASSADA NO NIVEL 1 - ACUMULAR A SOMA DOS QUADRADOS
041900*    DOS DESVIOS EM RELACAO A MEDIA DE CADA OPERADORA/UF
042000*----------------------------------------------------------------*
042100 0004-CALCULAR-DESVIOS             SECTION.
042200*----------------------------------------------------------------*
042300
042400     MOVE ZERO TO WRK-IND-NIVEL1
042500
042600     PERFORM 0004A-ACUMULAR-UM-DESVIO
042700             VARYING WRK-IND-NIVEL1 FROM 1 BY 1
042800             UNTIL WRK-IND-NIVEL1 > WRK-QTD-NIVEL1
042900     .
043000*----------------------------------------------------------------*
043100*> cobol-lint CL002 0004-end
043200 0004-END.                       EXIT.
043300*----------------------------------------------------------------*
043400
043500*----------------------------------------------------------------*
043600*    ACUMULAR O QUADRADO DO DESVIO DE UMA LINHA DE NIVEL 1
043700*    (CHAMADA PELO 0004-CALCULAR-DESVIOS, UMA LINHA POR CHAMADA)
043800*----------------------------------------------------------------*
043900*> cobol-lint CL002 0004a-acumular-um-desvio
044000 0004A-ACUMULAR-UM-DESVIO          SECTION.
044100*----------------------------------------------------------------*
044200
044300     MOVE 'N' TO WRK-N2-ACHOU
044400     MOVE ZERO TO WRK-IND-BUSCA-N2
044500
044600     PERFORM 0002B-PROCURAR-NIVEL2
044700             VARYING WRK-IND-BUSCA-N2 FROM 1 BY 1
044800             UNTIL WRK-IND-BUSCA-N2 > WRK-QTD-NIVEL2
044900                OR WRK-N2-ENCONTRADO
045000
045100     IF WRK-N2-ENCONTRADO
045200        COMPUTE WRK-RAIZ-DIFERENCA =
045300                TAB-N1-VALOR-DESPESAS (WRK-IND-NIVEL1) -
045400                TAB-N2-MEDIA (WRK-IND-ACHADO-N2)
045500        COMPUTE WRK-QUAD-DESVIO =
045600                WRK-RAIZ-DIFERENCA * WRK-RAIZ-DIFERENCA
045700        ADD WRK-QUAD-DESVIO
045800                 TO TAB-N2-SOMA-QUAD-DESV (WRK-IND-ACHADO-N2)
045900     END-IF
046000     .
046100*----------------------------------------------------------------*
046200*> cobol-lint CL002 0004a-end
046300 0004A-END.                      EXIT.
046400*----------------------------------------------------------------*
046500
046600*----------------------------------------------------------------*
046700*    CALCULAR O DESVIO PADRAO AMOSTRAL DE CADA OPERADORA/UF -
046800*    DIVISOR N-1, ZERO QUANDO SO HA UM TRIMESTRE; A RAIZ QUADRADA
046900*    E OBTIDA POR APROXIMACOES SUCESSIVAS (NEWTON-RAPHSON)
047000*----------------------------------------------------------------*
047100 0005-CALCULAR-DESVIO-PADRAO       SECTION.
047200*----------------------------------------------------------------*
047300
047400     MOVE ZERO TO WRK-IND-NIVEL2
047500
047600     PERFORM 0005A-CALCULAR-UM-DESVIO-PADRAO
047700             VARYING WRK-IND-NIVEL2 FROM 1 BY 1
047800             UNTIL WRK-IND-NIVEL2 > WRK-QTD-NIVEL2
047900     .
048000*----------------------------------------------------------------*
048100*> cobol-lint CL002 0005-end
048200 0005-END.                       EXIT.
048300*----------------------------------------------------------------*
048400
048500*----------------------------------------------------------------*
048600*    CALCULAR O DESVIO PADRAO DE UMA LINHA DO NIVEL 2 (CHAMADA
048700*    PELO 0005-CALCULAR-DESVIO-PADRAO, UMA LINHA POR CHAMADA)
048800*----------------------------------------------------------------*
048900*> cobol-lint CL002 0005a-calcular-um-desvio-padrao
049000 0005A-CALCULAR-UM-DESVIO-PADRAO   SECTION.
049100*----------------------------------------------------------------*
049200
049300     IF TAB-N2-NUM-TRIMESTRES (WRK-IND-NIVEL2) EQUAL 1
049400        MOVE ZERO TO TAB-N2-DESVIO-PADRAO (WRK-IND-NIVEL2)
049500     ELSE
049600        COMPUTE WRK-VARIANCIA ROUNDED =
049700                TAB-N2-SOMA-QUAD-DESV (WRK-IND-NIVEL2) /
049800                (TAB-N2-NUM-TRIMESTRES (WRK-IND-NIVEL2) - 1)
049900
050000        IF WRK-VARIANCIA EQUAL ZERO
050100           MOVE ZERO TO TAB-N2-DESVIO-PADRAO (WRK-IND-NIVEL2)
050200        ELSE
050300           MOVE WRK-VARIANCIA   TO WRK-RAIZ-ATUAL
050400           MOVE 'N'             TO WRK-RAIZ-CONVERGIU
050500           MOVE ZERO            TO WRK-QTD-ITERACOES
050600
050700           PERFORM 0005B-ITERAR-RAIZ
050800                   UNTIL WRK-RAIZ-OK
050900                      OR WRK-QTD-ITERACOES > 60
051000
051100           IF NOT WRK-RAIZ-OK
051200              DISPLAY 'AGR0001A - RAIZ NAO CONVERGIU EM 60 '
051300                      'ITERACOES PARA A VARIANCIA: '
051400                      WRK-VARIANCIA-ALFA
051500           END-IF
051600
051700           MOVE WRK-RAIZ-ATUAL
051800                   TO TAB-N2-DESVIO-PADRAO (WRK-IND-NIVEL2)
051900        END-IF
052000     END-IF
052100     .
052200*----------------------------------------------------------------*
052300*> cobol-lint CL002 0005a-end
052400 0005A-END.                      EXIT.
052500*----------------------------------------------------------------*
052600
052700*----------------------------------------------------------------*
052800*    UMA APROXIMACAO DE NEWTON-RAPHSON PARA A RAIZ QUADRADA DA
052900*    VARIANCIA (CHAMADA PELO 0005A ATE CONVERGIR OU ESGOTAR O
053000*    LIMITE DE ITERACOES)
053100*----------------------------------------------------------------*
053200 0005B-ITERAR-RAIZ                 SECTION.
053300*----------------------------------------------------------------*
053400
053500     COMPUTE WRK-RAIZ-NOVA ROUNDED =
053600             (WRK-RAIZ-ATUAL + WRK-VARIANCIA / WRK-RAIZ-ATUAL) / 2
053700
053800     COMPUTE WRK-RAIZ-DIFERENCA = WRK-RAIZ-NOVA - WRK-RAIZ-ATUAL
053900
054000     IF WRK-RAIZ-DIFERENCA LESS ZERO
054100        COMPUTE WRK-RAIZ-DIFERENCA = ZERO - WRK-RAIZ-DIFERENCA
054200     END-IF
054300
054400     IF WRK-RAIZ-DIFERENCA NOT GREATER 0.01
054500        MOVE 'S' TO WRK-RAIZ-CONVERGIU
054600     END-IF
054700
054800     MOVE WRK-RAIZ-NOVA TO WRK-RAIZ-ATUAL
054900     ADD 1 TO WRK-QTD-ITERACOES
055000     .
055100*----------------------------------------------------------------*
055200*> cobol-lint CL002 0005b-end
055300 0005B-END.                      EXIT.
055400*----------------------------------------------------------------*
055500
055600*----------------------------------------------------------------*
055700*    ORDENAR O RESUMO DE NIVEL 2 PELO TOTAL DECRESCENTE -
055800*    BUBBLE SORT DA TABELA EM MEMORIA
055900*----------------------------------------------------------------*
056000 0006-CLASSIFICAR-RESUMO           SECTION.
056100*----------------------------------------------------------------*
056200
056300     IF WRK-QTD-NIVEL2 GREATER 1
056400        MOVE 1 TO WRK-IND-ORD1
056500        PERFORM 0006A-PASSAR-CAMADA
056600                VARYING WRK-IND-ORD1 FROM 1 BY 1
056700                UNTIL WRK-IND-ORD1 > WRK-QTD-NIVEL2 - 1
056800     END-IF
056900     .
057000*----------------------------------------------------------------*
057100*> cobol-lint CL002 0006-end
057200 0006-END.                       EXIT.
057300*----------------------------------------------------------------*
057400
057500*----------------------------------------------------------------*
057600*    UMA CAMADA DO BUBBLE SORT (CHAMADA PELO 0006-CLASSIFICAR-
057700*    RESUMO, UMA CAMADA POR CHAMADA)
057800*----------------------------------------------------------------*
057900*> cobol-lint CL002 0006a-passar-camada
058000 0006A-PASSAR-CAMADA               SECTION.
058100*----------------------------------------------------------------*
058200
058300     PERFORM 0006B-COMPARAR-E-TROCAR
058400             VARYING WRK-IND-ORD2 FROM 1 BY 1
058500             UNTIL WRK-IND-ORD2 > WRK-QTD-NIVEL2 - WRK-IND-ORD1
058600     .
058700*----------------------------------------------------------------*
058800*> cobol-lint CL002 0006a-end
058900 0006A-END.                      EXIT.
059000*----------------------------------------------------------------*
059100
059200*----------------------------------------------------------------*
059300*    COMPARAR DUAS POSICOES VIZINHAS E TROCAR SE ESTIVEREM FORA
059400*    DE ORDEM (CHAMADA PELO 0006A-PASSAR-CAMADA)
059500*----------------------------------------------------------------*
059600 0006B-COMPARAR-E-TROCAR           SECTION.
059700*----------------------------------------------------------------*
059800
059900     IF TAB-N2-TOTAL (WRK-IND-ORD2) LESS
060000                          TAB-N2-TOTAL (WRK-IND-ORD2 + 1)
060100        MOVE TAB-NIVEL2 (WRK-IND-ORD2)     TO WRK-NIVEL2-AUX
060200        MOVE TAB-NIVEL2 (WRK-IND-ORD2 + 1)
060300                                  TO TAB-NIVEL2 (WRK-IND-ORD2)
060400        MOVE WRK-NIVEL2-AUX
060500                            TO TAB-NIVEL2 (WRK-IND-ORD2 + 1)
060600     END-IF
060700     .
060800*----------------------------------------------------------------*
060900*> cobol-lint CL002 0006b-end
061000 0006B-END.                      EXIT.
061100*----------------------------------------------------------------*
061200
061300*----------------------------------------------------------------*
061400*    GERAR O RELATORIO COLUNADO DE DESPESA CONSOLIDADA - UMA
061500*    LINHA POR OPERADORA/UF, JA ORDENADO PELO TOTAL DECRESCENTE
061600*----------------------------------------------------------------*
061700 0007-GERAR-RELATORIO              SECTION.
061800*----------------------------------------------------------------*
061900
062000     OPEN OUTPUT ARQUIVO-RESUMO
062100
062200     CALL 'PROGDATA' USING COD001A-REGISTRO
062300
062400     MOVE COD001A-DATA-ANO         TO WRK-MASC-DATA-ANO
062500     MOVE COD001A-DATA-MES         TO WRK-MASC-DATA-MES
062600     MOVE COD001A-DATA-DIA         TO WRK-MASC-DATA-DIA
062700     MOVE WRK-MASC-DATA            TO WRK-REL-CAB1-DATA
062800
062900     DISPLAY WRK-REL-LINHA
063000     DISPLAY WRK-REL-CAB1
063100     DISPLAY WRK-REL-LINHA
063200     DISPLAY WRK-REL-CAB2
063300     DISPLAY WRK-REL-LINHA
063400
063500     MOVE ZERO TO WRK-IND-NIVEL2
063600
063700     PERFORM 0007A-GRAVAR-UM-RESUMO
063800             VARYING WRK-IND-NIVEL2 FROM 1 BY 1
063900             UNTIL WRK-IND-NIVEL2 > WRK-QTD-NIVEL2
064000
064100     DISPLAY WRK-REL-LINHA
064200
064300     CLOSE ARQUIVO-RESUMO
064400     .
064500*----------------------------------------------------------------*
064600*> cobol-lint CL002 0007-end
064700 0007-END.                       EXIT.
064800*----------------------------------------------------------------*
064900
065000*----------------------------------------------------------------*
065100*    GRAVAR E MOSTRAR UMA LINHA DO RESUMO (CHAMADA PELO
065200*    0007-GERAR-RELATORIO, UMA LINHA POR CHAMADA)
065300*----------------------------------------------------------------*
065400*> cobol-lint CL002 0007a-gravar-um-resumo
065500 0007A-GRAVAR-UM-RESUMO            SECTION.
065600*----------------------------------------------------------------*
065700
065800     MOVE TAB-N2-RAZAO-SOCIAL (WRK-IND-NIVEL2)
065900                               TO DES0003A-RAZAO-SOCIAL
066000     MOVE TAB-N2-UF (WRK-IND-NIVEL2)
066100                               TO DES0003A-UF
066200     MOVE TAB-N2-TOTAL (WRK-IND-NIVEL2)
066300                               TO DES0003A-TOTAL-DESPESAS
066400     MOVE TAB-N2-MEDIA (WRK-IND-NIVEL2)
066500                               TO DES0003A-MEDIA-TRIMESTRE
066600     MOVE TAB-N2-DESVIO-PADRAO (WRK-IND-NIVEL2)
066700                               TO DES0003A-DESVIO-PADRAO
066800     MOVE TAB-N2-NUM-TRIMESTRES (WRK-IND-NIVEL2)
066900                               TO DES0003A-NUM-TRIMESTRES
067000
067100     WRITE DES0003A-REGISTRO
067200
067300     DISPLAY TAB-N2-RAZAO-SOCIAL (WRK-IND-NIVEL2) ' '
067400             TAB-N2-UF (WRK-IND-NIVEL2) ' '
067500             TAB-N2-TOTAL (WRK-IND-NIVEL2)
067600     .
067700*----------------------------------------------------------------*
067800*> cobol-lint CL002 0007a-end
067900 0007A-END.                      EXIT.
068000*----------------------------------------------------------------*
068100
068200*----------------------------------------------------------------*
068300*    FINALIZAR PROGRAMA - MOSTRAR OS TOTAIS DE CONTROLE
068400*----------------------------------------------------------------*
068500 9999-FINALIZAR                    SECTION.
068600*----------------------------------------------------------------*
068700
068800     DISPLAY 'AGR0001A - REGISTROS LIDOS.........: ' WRK-QTD-LIDOS
068900     DISPLAY 'AGR0001A - COMBINACOES NIVEL 1.....: '
069000             WRK-QTD-NIVEL1
069100     DISPLAY 'AGR0001A - OPERADORAS/UF NIVEL 2...: '
069200             WRK-QTD-NIVEL2
069300     DISPLAY 'AGR0001A - TOTAL GERAL DE DESPESAS.: '
069400             WRK-GRANDE-TOTAL-ALFA
069500     STOP RUN
069600     .
069700*----------------------------------------------------------------*
069800*> cobol-lint CL002 9999-end
069900 9999-END.                       EXIT.
070000*----------------------------------------------------------------*
070100