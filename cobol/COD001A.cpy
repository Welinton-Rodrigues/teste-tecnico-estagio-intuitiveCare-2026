000100*================================================================*
000200* PROGRAMADOR: JOSE ROBERTO - COBOLDICAS
000300* DATA: 28/01/2025
000400* BOOK DE DATA DO SISTEMA
000500* FORMATO: YYYYMMDD
000600*----------------------------------------------------------------*
000700* COD001A-DATA-ANO    = ANO
000800* COD001A-DATA-MES    = MES
000900* COD001A-DATA-DIA    = DIA
001000*----------------------------------------------------------------*
002100* NOTA DE MANUTENCAO 04/08/2026 (JRS - CH-1942): BOOK REAPROVEITADO
002200* COMO CARIMBO DE DATA DOS RELATORIOS DO LOTE DE CONSOLIDACAO DE
002300* DESPESAS DAS OPERADORAS (AGR0001A / PROGDATA).
002400* NOTA DE MANUTENCAO 10/08/2026 (JRS - CH-1943): REMOVIDOS OS
002450* CAMPOS DE DIA DA SEMANA, DESCRICAO DO MES, DESCRICAO DO DIA DA
002460* SEMANA, QUANTIDADE DE DIAS DO ANO E O GRUPO COD001A-TIME (HORA
002470* /MINUTO/SEGUNDO/MILESIMO/PERIODO) INCLUIDO PELO CH-1942 -
002480* NENHUM RELATORIO DO LOTE DE CONSOLIDACAO LE ESSES CAMPOS, SO A
002490* DATA NUMERICA DO CABECALHO. O BOOK VOLTA A TRAZER SOMENTE O QUE
002495* O PROGDATA OBTEM E O AGR0001A USA. INCLUIDA A VISAO
002496* COD001A-DATA-NUM PARA O PROGDATA TESTAR RELOGIO ZERADO.
002500*================================================================*
002600 01  COD001A-REGISTRO.
002700*     YYYYMMDD
002800  05  COD001A-DATA.
002900   10 COD001A-DATA-ANO            PIC 9(004).
003000   10 COD001A-DATA-MES            PIC 9(002).
003100   10 COD001A-DATA-DIA            PIC 9(002).
003150  05  COD001A-DATA-NUM REDEFINES COD001A-DATA
003160                                 PIC 9(008).
003500  05  FILLER                      PIC X(010) VALUE SPACES.
