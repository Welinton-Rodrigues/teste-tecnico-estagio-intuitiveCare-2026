000100*================================================================*
000200* DESCRICAO..: BOOK DA DESPESA ENRIQUECIDA E VALIDADA
000300* PROGRAMADOR: JOSE ROBERTO - COBOL DICAS
000400* DATA.......: 04/08/2026
000500* TAMANHO....: 00133 (+ FILLER DE RESERVA)
000600*----------------------------------------------------------------*
000700* ESCRITO DUAS VEZES NO MESMO LAYOUT:
000800*  1a VEZ POR ENR0001A (CRUZAMENTO COM O CADASTRO DE OPERADORAS -
000900*     DEIXA DES0002A-CNPJ-VALIDO EM 'N' ATE SER CONFERIDO)
001000*  2a VEZ POR VAL0001A (CONFERE O CNPJ E DESCARTA VALOR <= 0,
001100*     GRAVANDO O ARQUIVO FINAL LIDO POR AGR0001A)
001200*----------------------------------------------------------------*
001300* NOTA DE MANUTENCAO 04/08/2026 (JRS - CH-1942): O TAMANHO DESTE
001400* BOOK (133) NAO BATE COM A ESTIMATIVA DE 115 POSICOES QUE CONSTA
001500* NO MANUAL DE LEIAUTE DO REGULADOR - CONFERIDO CAMPO A CAMPO
001600* COM O CADASTRO DE OPERADORAS (OPE0001A) E MANTIDO O TAMANHO
001700* REAL DOS CAMPOS.
001800*----------------------------------------------------------------*
001900* DES0002A-CNPJ          = CNPJ (BRANCO QUANDO NAO HOUVE MATCH)
002000* DES0002A-RAZAO-SOCIAL  = RAZAO SOCIAL (BRANCO QUANDO NAO HOUVE
002100*                          MATCH)
002200* DES0002A-TRIMESTRE     = TRIMESTRE
002300* DES0002A-ANO           = ANO
002400* DES0002A-VALOR-DESPESAS = VALOR DA DESPESA
002500* DES0002A-REGISTRO-ANS  = REGISTRO ANS DA OPERADORA
002600* DES0002A-MODALIDADE    = MODALIDADE
002700* DES0002A-UF            = UNIDADE DA FEDERACAO
002800* DES0002A-CNPJ-VALIDO   = 'Y' SE CNPJ TEM 14 DIGITOS, 'N' SENAO
002900*================================================================*
003000 01  DES0002A-REGISTRO.
003100     05  DES0002A-CNPJ              PIC X(14).
003200     05  DES0002A-RAZAO-SOCIAL      PIC X(60).
003300     05  DES0002A-PERIODO.
003400         10  DES0002A-TRIMESTRE     PIC 9(01).
003500         10  DES0002A-ANO           PIC 9(04).
003600     05  DES0002A-PERIODO-NUM REDEFINES DES0002A-PERIODO
003700                                    PIC 9(05).
003800     05  DES0002A-VALOR-DESPESAS    PIC S9(13)V99.
003900     05  DES0002A-REGISTRO-ANS      PIC X(06).
004000     05  DES0002A-MODALIDADE        PIC X(30).
004100     05  DES0002A-UF                PIC X(02).
004200     05  DES0002A-CNPJ-VALIDO       PIC X(01).
004300         88  DES0002A-CNPJ-OK            VALUE 'Y'.
004400         88  DES0002A-CNPJ-INVALIDO      VALUE 'N'.
004500     05  FILLER                     PIC X(06) VALUE SPACES.
004600