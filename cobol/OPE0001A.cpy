000100*================================================================*
000200* DESCRICAO..: BOOK DO CADASTRO MESTRE DE OPERADORAS (REGISTRO
000300*              ANS, RAZAO SOCIAL, MODALIDADE E UF)
000400* PROGRAMADOR: JOSE ROBERTO - COBOL DICAS
000500* DATA.......: 04/08/2026
000600* TAMANHO....: 00112 (+ FILLER DE RESERVA)
000700*----------------------------------------------------------------*
000800* ARQUIVO MESTRE EM ORDEM DE REGISTRO-ANS, LIDO POR ENR0001A E
000900* CARREGADO EM TABELA INTERNA PARA CRUZAMENTO COM A DESPESA
001000* CONSOLIDADA (CHAVE DE BUSCA = REGISTRO ANS).
001100*----------------------------------------------------------------*
001200* OPE0001A-REGISTRO-ANS = REGISTRO ANS (CHAVE)
001300* OPE0001A-CNPJ         = CNPJ DA OPERADORA (14 DIGITOS)
001400* OPE0001A-RAZAO-SOCIAL = RAZAO SOCIAL DA OPERADORA
001500* OPE0001A-MODALIDADE   = MODALIDADE (COOPERATIVA, MEDICINA DE
001600*                         GRUPO, AUTOGESTAO, ETC.)
001700* OPE0001A-UF           = UNIDADE DA FEDERACAO
001800*================================================================*
001900 01  OPE0001A-REGISTRO.
002000     05  OPE0001A-REGISTRO-ANS      PIC X(06).
002100     05  OPE0001A-REG-ANS-NUM REDEFINES OPE0001A-REGISTRO-ANS
002200                                    PIC 9(06).
002300     05  OPE0001A-CNPJ              PIC X(14).
002400     05  OPE0001A-RAZAO-SOCIAL      PIC X(60).
002500     05  OPE0001A-MODALIDADE        PIC X(30).
002600     05  OPE0001A-UF                PIC X(02).
002700     05  FILLER                     PIC X(04) VALUE SPACES.
002800