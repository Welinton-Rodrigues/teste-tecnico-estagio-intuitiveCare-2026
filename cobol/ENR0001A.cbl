000100******************************************************************
000200* PROGRAMADOR: JOSE ROBERTO - COBOL DICAS
000300* DATA.......: 04/08/2026
000400* DESCRICAO..: ENRIQUECIMENTO DA DESPESA CONSOLIDADA COM O
000500*              CADASTRO DE OPERADORAS (JUNCAO PELO REGISTRO-ANS)
000600* NOME.......: ENR0001A
000700******************************************************************
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID. ENR0001A.
001000 AUTHOR. MARIA DE FATIMA COSTA.
001100 INSTALLATION. COBOL DICAS - NUCLEO DE SISTEMAS DE SAUDE SUPLEMENTAR.
001200 DATE-WRITTEN. 08/05/1990.
001300 DATE-COMPILED.
001400 SECURITY. USO INTERNO - EQUIPE DE LOTE NOTURNO.
001500*================================================================*
001600* HISTORICO DE ALTERACOES
001700*----------------------------------------------------------------*
001800* 08/05/1990 MFC         PRIMEIRA VERSAO - CARREGA O CADASTRO DE  MFC90   
001900*                        OPERADORAS EM TABELA INTERNA E FAZ A     MFC90   
002000*                        JUNCAO COM A DESPESA CONSOLIDADA PELO    MFC90   
002100*                        REGISTRO-ANS (BUSCA LINEAR).             MFC90   
002200* 21/02/1992 JRS         JUNCAO PASSA A SER LEFT JOIN - REGISTRO  JRS92   
002300*                        SEM CORRESPONDENCIA NO CADASTRO E GRAVADOJRS92   
002400*                        MESMO ASSIM, COM OS CAMPOS DO CADASTRO EMJRS92   
002500*                        BRANCO (ANTES O REGISTRO ERA DESCARTADO).JRS92   
002600* 30/09/1996 MFC         COMPARACAO DO REGISTRO-ANS PASSA A SER   MFC96   
002700*                        FEITA PELA VISAO NUMERICA DO CAMPO (ZEROSMFC96   
002800*                        A ESQUERDA DEIXAM DE SER SIGNIFICATIVOS).MFC96   
002900* 20/01/1999 PQR         CHAMADO CH-0871 - VIRADA DO ANO 2000:    PQR99   
003000*                        CAMPO ANO DA DESPESA JA TRAFEGA COM 4    PQR99   
003100*                        DIGITOS NO LEIAUTE DE ENTRADA - NENHUMA  PQR99   
003200*                        ALTERACAO DE LOGICA.                     PQR99   
003300* 25/08/2001 LMS         AMPLIADO O LIMITE DA TABELA DE OPERADORASLMS01   
003400*                        EM MEMORIA DE 2.000 PARA 9.999 REGISTROS,LMS01   
003500*                        ACOMPANHANDO O CRESCIMENTO DO CADASTRO.  LMS01   
003600* 04/08/2026 JRS  CHAMADO CH-1942 - ADAPTADO PARA O LOTE DE       JRS26   
003700*                 CONSOLIDACAO DE DESPESAS DA SAUDE SUPLEMENTAR:  JRS26   
003800*                 CADASTRO PASSA A SER O LEIAUTE OPE0001A E A     JRS26   
003900*                 DESPESA CONSOLIDADA O LEIAUTE DES0001A; SAIDA NOJRS26   
004000*                 LEIAUTE DES0002A (CNPJ-VALIDO GRAVADO COMO 'N' -JRS26   
004100*                 QUEM CONFERE O FORMATO DO CNPJ E O VAL0001A).   JRS26   
004150* 04/08/2026 JRS  CHAMADO CH-1942 - O REGISTRO DE SAIDA (FD       JRS26   
004160*                 ARQUIVO-ENRIQUECIDO) PASSA A SER O PROPRIO      JRS26   
004170*                 DES0002A-REGISTRO DO BOOK COPIADO, SEM AREA     JRS26   
004180*                 INTERMEDIARIA - GRAVACAO DIRETA.                JRS26   
004200*================================================================*
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT ARQUIVO-CADASTRO ASSIGN TO "OPERCAD"
005100         ORGANIZATION IS LINE SEQUENTIAL.
005200
005300     SELECT ARQUIVO-CONSOLIDADO ASSIGN TO "DESPCONS"
005400         ORGANIZATION IS LINE SEQUENTIAL.
005500
005600     SELECT ARQUIVO-ENRIQUECIDO ASSIGN TO "DESPENRI"
005700         ORGANIZATION IS LINE SEQUENTIAL.
005800
005900 DATA DIVISION.
006000 FILE SECTION.
006100
006200 FD  ARQUIVO-CADASTRO.
006300     COPY OPE0001A.
006400
006500 FD  ARQUIVO-CONSOLIDADO.
006600     COPY DES0001A.
006700
006800 FD  ARQUIVO-ENRIQUECIDO.
006900     COPY DES0002A.
007200
007300 WORKING-STORAGE SECTION.
007400*================================================================*
007500*    CONTADORES DE CONTROLE DO LOTE (SEMPRE COMP NESTA CASA)
007600*================================================================*
007700 01  WRK-QTD-OPERADORAS             PIC 9(05) COMP VALUE ZERO.
007800 01  WRK-QTD-LIDOS                  PIC 9(07) COMP VALUE ZERO.
007900 01  WRK-QTD-COM-CADASTRO           PIC 9(07) COMP VALUE ZERO.
008000 01  WRK-QTD-SEM-CADASTRO           PIC 9(07) COMP VALUE ZERO.
008100 01  WRK-IND-BUSCA                  PIC 9(05) COMP VALUE ZERO.
008200 01  WRK-IND-OPERADORA-ACHADA       PIC 9(05) COMP VALUE ZERO.
008300
008400 01  WRK-FIM-CADASTRO               PIC X(01) VALUE 'N'.
008500     88  WRK-FIM-ARQ-CADASTRO            VALUE 'S'.
008600 01  WRK-FIM-CONSOLIDADO            PIC X(01) VALUE 'N'.
008700     88  WRK-FIM-ARQ-CONSOLIDADO         VALUE 'S'.
008800 01  WRK-OPERADORA-ACHADA           PIC X(01) VALUE 'N'.
008900     88  WRK-OPERADORA-ENCONTRADA        VALUE 'S'.
009000
009100*================================================================*
009200*    TABELA DO CADASTRO DE OPERADORAS EM MEMORIA - CARREGADA UMA
009300*    VEZ NO INICIO DO PROGRAMA, PESQUISADA POR BUSCA LINEAR PELA
009400*    VISAO NUMERICA DO REGISTRO-ANS (ZEROS A ESQUERDA NAO SAO
009500*    SIGNIFICATIVOS NA COMPARACAO)
009600*================================================================*
009700 01  TAB-OPERADORAS.
009800     05  TAB-OPERADORA OCCURS 9999 TIMES.
009900         10  TAB-OPE-REG-ANS        PIC 9(06).
010000         10  TAB-OPE-CNPJ           PIC X(14).
010100         10  TAB-OPE-RAZAO-SOCIAL   PIC X(60).
010200         10  TAB-OPE-MODALIDADE     PIC X(30).
010300         10  TAB-OPE-UF             PIC X(02).
010310         10  FILLER                 PIC X(04).
010400
010500 01  WRK-REG-ANS-CONSOLIDADO        PIC 9(06) VALUE ZERO.
010600 01  WRK-REG-ANS-CONSOLIDADO-ALFA REDEFINES
010700                                WRK-REG-ANS-CONSOLIDADO
010800                                    PIC X(06).
010900
011000 01  WRK-OPE-CADASTRO-CHEIO         PIC X(01) VALUE 'N'.
011100     88  WRK-TABELA-OPERADORAS-CHEIA     VALUE 'S'.
011200
011300*================================================================*
011400 PROCEDURE DIVISION.
011500*================================================================*
011600
011700*----------------------------------------------------------------*
011800*    PROCESSAMENTO PRINCIPAL
011900*----------------------------------------------------------------*
012000*> cobol-lint CL002 0000-processar
012100 0000-PROCESSAR                  SECTION.
012200*----------------------------------------------------------------*
012300
012400     PERFORM 0001-CARREGAR-CADASTRO
012500     PERFORM 0002-ABRE-ARQUIVOS
012600     PERFORM 0003-LER-CONSOLIDADO
012700     PERFORM 0004-ENRIQUECER-REGISTRO UNTIL WRK-FIM-ARQ-CONSOLIDADO
012800     PERFORM 0007-FECHA-ARQUIVOS
012900     PERFORM 9999-FINALIZAR
013000     .
013100*----------------------------------------------------------------*
013200*> cobol-lint CL002 0000-end
013300 0000-END.                       EXIT.
013400*----------------------------------------------------------------*
013500
013600*----------------------------------------------------------------*
013700*    CARREGAR O CADASTRO DE OPERADORAS EM TABELA INTERNA
013800*----------------------------------------------------------------*
013900 0001-CARREGAR-CADASTRO           SECTION.
014000*----------------------------------------------------------------*
014100
014200     OPEN INPUT ARQUIVO-CADASTRO
014300
014400     PERFORM 0001A-LER-CADASTRO
014500     PERFORM 0001B-GUARDAR-NA-TABELA
014600             UNTIL WRK-FIM-ARQ-CADASTRO
014700                OR WRK-TABELA-OPERADORAS-CHEIA
014800
014900     CLOSE ARQUIVO-CADASTRO
015000     .
015100*----------------------------------------------------------------*
015200*> cobol-lint CL002 0001-end
015300 0001-END.                       EXIT.
015400*----------------------------------------------------------------*
015500
015600*----------------------------------------------------------------*
015700*    LER UM REGISTRO DO CADASTRO DE OPERADORAS
015800*----------------------------------------------------------------*
015900 0001A-LER-CADASTRO               SECTION.
016000*----------------------------------------------------------------*
016100
016200     READ ARQUIVO-CADASTRO
016300         AT END
016400             MOVE 'S' TO WRK-FIM-CADASTRO
016500     END-READ
016600     .
016700*----------------------------------------------------------------*
016800*> cobol-lint CL002 0001a-end
016900 0001A-END.                      EXIT.
017000*----------------------------------------------------------------*
017100
017200*----------------------------------------------------------------*
017300*    GUARDAR O REGISTRO LIDO NA TABELA E LER O PROXIMO
017400*----------------------------------------------------------------*
017500 0001B-GUARDAR-NA-TABELA          SECTION.
017600*----------------------------------------------------------------*
017700
017800     IF WRK-QTD-OPERADORAS NOT LESS 9999
017900        MOVE 'S' TO WRK-OPE-CADASTRO-CHEIO
018000        DISPLAY 'ENR0001A - TABELA DE OPERADORAS CHEIA EM 9999 - '
018100                'CADASTRO TRUNCADO'
018200     ELSE
018300        ADD 1 TO WRK-QTD-OPERADORAS
018400        MOVE OPE0001A-REG-ANS-NUM   TO TAB-OPE-REG-ANS
018500                                       (WRK-QTD-OPERADORAS)
018600        MOVE OPE0001A-CNPJ          TO TAB-OPE-CNPJ
018700                                       (WRK-QTD-OPERADORAS)
018800        MOVE OPE0001A-RAZAO-SOCIAL  TO TAB-OPE-RAZAO-SOCIAL
018900                                       (WRK-QTD-OPERADORAS)
019000        MOVE OPE0001A-MODALIDADE    TO TAB-OPE-MODALIDADE
019100                                       (WRK-QTD-OPERADORAS)
019200        MOVE OPE0001A-UF            TO TAB-OPE-UF
019300                                       (WRK-QTD-OPERADORAS)
019400        PERFORM 0001A-LER-CADASTRO
019500     END-IF
019600     .
019700*----------------------------------------------------------------*
019800*> cobol-lint CL002 0001b-end
019900 0001B-END.                      EXIT.
020000*----------------------------------------------------------------*
020100
020200*----------------------------------------------------------------*
020300*    ABERTURA DOS ARQUIVOS DE DESPESA
020400*----------------------------------------------------------------*
020500 0002-ABRE-ARQUIVOS               SECTION.
020600*----------------------------------------------------------------*
020700
020800     OPEN INPUT  ARQUIVO-CONSOLIDADO
020900          OUTPUT ARQUIVO-ENRIQUECIDO
021000     .
021100*----------------------------------------------------------------*
021200*> cobol-lint CL002 0002-end
021300 0002-END.                       EXIT.
021400*----------------------------------------------------------------*
021500
021600*----------------------------------------------------------------*
021700*    LER DESPESA CONSOLIDADA
021800*----------------------------------------------------------------*
021900 0003-LER-CONSOLIDADO             SECTION.
022000*----------------------------------------------------------------*
022100
022200     READ ARQUIVO-CONSOLIDADO
022300         AT END
022400             MOVE 'S' TO WRK-FIM-CONSOLIDADO
022500         NOT AT END
022600             ADD 1 TO WRK-QTD-LIDOS
022700     END-READ
022800     .
022900*----------------------------------------------------------------*
023000*> cobol-lint CL002 0003-end
023100 0003-END.                       EXIT.
023200*----------------------------------------------------------------*
023300
023400*----------------------------------------------------------------*
023500*    ENRIQUECER O REGISTRO COM OS DADOS DO CADASTRO (LEFT JOIN)
023600*----------------------------------------------------------------*
023700*> cobol-lint CL002 0004-enriquecer-registro
023800 0004-ENRIQUECER-REGISTRO         SECTION.
023900*----------------------------------------------------------------*
024000
024100     MOVE DES0001A-REGISTRO-ANS   TO WRK-REG-ANS-CONSOLIDADO-ALFA
024200     MOVE 'N'                     TO WRK-OPERADORA-ACHADA
024300     MOVE ZERO                    TO WRK-IND-BUSCA
024400
024500     PERFORM 0005-PROCURAR-OPERADORA
024600             VARYING WRK-IND-BUSCA FROM 1 BY 1
024700             UNTIL WRK-IND-BUSCA > WRK-QTD-OPERADORAS
024800                OR WRK-OPERADORA-ENCONTRADA
024900
025000     MOVE SPACES                  TO DES0002A-CNPJ
025100                                      DES0002A-RAZAO-SOCIAL
025200                                      DES0002A-MODALIDADE
025300                                      DES0002A-UF
025400     MOVE 'N'                     TO DES0002A-CNPJ-VALIDO
025500
025600     IF WRK-OPERADORA-ENCONTRADA
025700        MOVE TAB-OPE-CNPJ (WRK-IND-OPERADORA-ACHADA)
025800                                  TO DES0002A-CNPJ
025900        MOVE TAB-OPE-RAZAO-SOCIAL (WRK-IND-OPERADORA-ACHADA)
026000                                  TO DES0002A-RAZAO-SOCIAL
026100        MOVE TAB-OPE-MODALIDADE (WRK-IND-OPERADORA-ACHADA)
026200                                  TO DES0002A-MODALIDADE
026300        MOVE TAB-OPE-UF (WRK-IND-OPERADORA-ACHADA)
026400                                  TO DES0002A-UF
026500        ADD 1                     TO WRK-QTD-COM-CADASTRO
026600     ELSE
026700        ADD 1                     TO WRK-QTD-SEM-CADASTRO
026800     END-IF
026900
027000     MOVE DES0001A-TRIMESTRE      TO DES0002A-TRIMESTRE
027100     MOVE DES0001A-ANO            TO DES0002A-ANO
027200     MOVE DES0001A-VALOR-DESPESAS TO DES0002A-VALOR-DESPESAS
027300     MOVE DES0001A-REGISTRO-ANS   TO DES0002A-REGISTRO-ANS
027400
027600     WRITE DES0002A-REGISTRO
027700
027800     PERFORM 0003-LER-CONSOLIDADO
027900     .
028000*----------------------------------------------------------------*
028100*> cobol-lint CL002 0004-end
028200 0004-END.                       EXIT.
028300*----------------------------------------------------------------*
028400
028500*----------------------------------------------------------------*
028600*    CONFERIR UMA POSICAO DA TABELA DE OPERADORAS (CHAMADA PELO
028700*    0004-ENRIQUECER-REGISTRO, UMA POSICAO POR CHAMADA)
028800*----------------------------------------------------------------*
028900 0005-PROCURAR-OPERADORA          SECTION.
029000*----------------------------------------------------------------*
029100
029200     IF TAB-OPE-REG-ANS (WRK-IND-BUSCA) EQUAL
029300                                   WRK-REG-ANS-CONSOLIDADO
029400        MOVE 'S' TO WRK-OPERADORA-ACHADA
029500        MOVE WRK-IND-BUSCA TO WRK-IND-OPERADORA-ACHADA
029600     END-IF
029700     .
029800*----------------------------------------------------------------*
029900*> cobol-lint CL002 0005-end
030000 0005-END.                       EXIT.
030100*----------------------------------------------------------------*
030200
030300*----------------------------------------------------------------*
030400*    FECHAR ARQUIVOS
030500*----------------------------------------------------------------*
030600 0007-FECHA-ARQUIVOS              SECTION.
030700*----------------------------------------------------------------*
030800
030900     CLOSE ARQUIVO-CONSOLIDADO
031000           ARQUIVO-ENRIQUECIDO
031100     .
031200*----------------------------------------------------------------*
031300*> cobol-lint CL002 0007-end
031400 0007-END.                       EXIT.
031500*----------------------------------------------------------------*
031600
031700*----------------------------------------------------------------*
031800*    FINALIZAR PROGRAMA - MOSTRAR CONTADORES
031900*----------------------------------------------------------------*
032000 9999-FINALIZAR                   SECTION.
032100*----------------------------------------------------------------*
032200
032300     DISPLAY 'ENR0001A - OPERADORAS EM CADASTRO.: '
032400             WRK-QTD-OPERADORAS
032500     DISPLAY 'ENR0001A - REGISTROS LIDOS.........: ' WRK-QTD-LIDOS
032600     DISPLAY 'ENR0001A - COM CADASTRO ENCONTRADO.: '
032700             WRK-QTD-COM-CADASTRO
032800     DISPLAY 'ENR0001A - SEM CADASTRO (LEFT JOIN): '
032900             WRK-QTD-SEM-CADASTRO
033000     STOP RUN
033100     .
033200*----------------------------------------------------------------*
033300*> cobol-lint CL002 9999-end
033400 9999-END.                       EXIT.
033500*----------------------------------------------------------------*
033600