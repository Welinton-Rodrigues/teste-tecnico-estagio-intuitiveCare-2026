000100******************************************************************
000200* PROGRAMADOR: JOSE ROBERTO - COBOL DICAS
000300* DATA.......: 04/08/2026
000400* DESCRICAO..: EXTRACAO E NORMALIZACAO DO BALANCETE TRIMESTRAL
000500*              DAS OPERADORAS DE SAUDE SUPLEMENTAR
000600* NOME.......: EXT0001A
000700******************************************************************
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID. EXT0001A.
001000 AUTHOR. JOSE ROBERTO SANTOS.
001100 INSTALLATION. COBOL DICAS - NUCLEO DE SISTEMAS DE SAUDE SUPLEMENTAR.
001200 DATE-WRITTEN. 12/03/1989.
001300 DATE-COMPILED.
001400 SECURITY. USO INTERNO - EQUIPE DE LOTE NOTURNO.
001500*================================================================*
001600* HISTORICO DE ALTERACOES
001700*----------------------------------------------------------------*
001800* 12/03/1989 JRS         PRIMEIRA VERSAO - EXTRACAO DO BALANCETE  JRS89   
001900*                        MENSAL DAS OPERADORAS CONVENIADAS, COM   JRS89   
002000*                        LIMPEZA DO REGISTRO-ANS E GRAVACAO DO    JRS89   
002100*                        ARQUIVO DE DESPESA CONSOLIDADA.          JRS89   
002200* 05/09/1989 JRS         INCLUIDA VALIDACAO DO SALDO FINAL COMO   JRS89   
002300*                        CAMPO NUMERICO ANTES DE GRAVAR - REGISTROJRS89   
002400*                        COM SALDO FORA DO LEIAUTE PASSA A SER    JRS89   
002500*                        DESCARTADO E CONTADO.                    JRS89   
002600* 28/02/1991 MFC         TRIMESTRE E ANO DO LOTE PASSAM A VIR DO  MFC91   
002700*                        CARTAO DE PARAMETROS (ARQUIVO-PARM), NAO MFC91   
002800*                        MAIS DE CAMPO FIXO NO PROGRAMA - PERMITE MFC91   
002900*                        RODAR O MESMO FONTE PARA QUALQUER LOTE.  MFC91   
003000* 14/07/1993 JRS         INCLUIDA CHAVE UPSI PARA DISTINGUIR O    JRS93   
003100*                        PRIMEIRO LOTE DO ANO (ABRE O ARQUIVO DE  JRS93   
003200*                        DESPESA CONSOLIDADA EM OUTPUT) DOS DEMAISJRS93   
003300*                        TRIMESTRES (ABRE EM EXTEND).             JRS93   
003400* 19/01/1999 PQR         CHAMADO CH-0871 - VIRADA DO ANO 2000:    PQR99   
003500*                        CAMPO WRK-ANO-LOTE JA TRABALHA COM 4     PQR99   
003600*                        DIGITOS DESDE A ORIGEM - NENHUMA ALTERACAO
003700*                        DE LOGICA, SO CONFERENCIA.               PQR99   
003800* 11/08/1999 PQR         CHAMADO CH-0871 - REEXECUTADO TESTE DE   PQR99   
003900*                        VIRADA DE SECULO COM CARTAO DE PARAMETROSPQR99   
004000*                        DE 2000/1 - OK.                          PQR99   
004100* 23/05/2004 LMS         PADRONIZADO CABECALHO E BLOCOS DE        LMS04   
004200*                        COMENTARIO CONFORME NOVO MODELO DA CASA. LMS04   
004300* 04/08/2026 JRS  CHAMADO CH-1942 - ADAPTADO PARA O NOVO LOTE DE  JRS26   
004400*                 CONSOLIDACAO DE DESPESAS DA SAUDE SUPLEMENTAR:  JRS26   
004500*                 BALANCETE PASSA A SER O LEIAUTE BAL0001A E A    JRS26   
004600*                 SAIDA O LEIAUTE DES0001A; ROTINA DE LIMPEZA DO  JRS26   
004700*                 REGISTRO-ANS (0005-LIMPAR-REG-ANS) REESCRITA    JRS26   
004800*                 PARA PERFORM...VARYING DE PARAGRAFO EXTERNO,    JRS26   
004900*                 CONFORME PADRAO ATUAL DA CASA PARA LACOS DE     JRS26   
005000*                 TABELA.                                         JRS26   
005100*================================================================*
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     CLASS CLASSE-DIGITO IS '0' THRU '9'
005700     SWITCH-1 IS UPSI-0 ON STATUS IS SW-PRIMEIRO-LOTE
005800                        OFF STATUS IS SW-NAO-PRIMEIRO-LOTE.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT ARQUIVO-PARM ASSIGN TO "PARMEXT"
006300         ORGANIZATION IS LINE SEQUENTIAL.
006400
006500     SELECT ARQUIVO-BALANCETE ASSIGN TO "BALANCETE"
006600         ORGANIZATION IS LINE SEQUENTIAL.
006700
006800     SELECT ARQUIVO-DESPESA ASSIGN TO "DESPCONS"
006900         ORGANIZATION IS LINE SEQUENTIAL.
007000
007100 DATA DIVISION.
007200 FILE SECTION.
007300
007400 FD  ARQUIVO-PARM.
007500 01  FD-PARM-REGISTRO.
007600     05  FD-PARM-TRIMESTRE          PIC 9(01).
007700     05  FD-PARM-ANO                PIC 9(04).
007800     05  FD-PARM-PRIMEIRO-LOTE      PIC X(01).
007900     05  FILLER                     PIC X(24) VALUE SPACES.
008000
008100 FD  ARQUIVO-BALANCETE.
008200     COPY BAL0001A.
008300
008400 FD  ARQUIVO-DESPESA.
008500     COPY DES0001A.
008600
008700 WORKING-STORAGE SECTION.
008800*================================================================*
008900*    CONTADORES DE CONTROLE DO LOTE (SEMPRE COMP NESTA CASA)
009000*================================================================*
009100 01  WRK-QTD-LIDOS                  PIC 9(07) COMP VALUE ZERO.
009200 01  WRK-QTD-GRAVADOS               PIC 9(07) COMP VALUE ZERO.
009300 01  WRK-QTD-DESCARTADOS            PIC 9(07) COMP VALUE ZERO.
009400 01  WRK-IND-CARACTER                PIC 9(02) COMP VALUE ZERO.
009500
009600 01  WRK-FIM-PARM                   PIC X(01) VALUE 'N'.
009700 01  WRK-FIM-BALANCETE              PIC X(01) VALUE 'N'.
009800     88  WRK-FIM-ARQ-BALANCETE           VALUE 'S'.
009900
010000 01  WRK-TRIMESTRE-LOTE             PIC 9(01) VALUE ZERO.
010100 01  WRK-ANO-LOTE                   PIC 9(04) VALUE ZERO.
010200
010300*================================================================*
010400*    AREA DE LIMPEZA DO REGISTRO-ANS (REMOVE DECORACAO, MANTEM
010500*    SO OS DIGITOS, COMPLETA COM ZEROS A ESQUERDA)
010600*================================================================*
010700 01  WRK-REG-ANS-BRUTO              PIC X(06).
010800 01  WRK-REG-ANS-BRUTO-TAB REDEFINES WRK-REG-ANS-BRUTO.
010900     05  WRK-REG-ANS-BRUTO-CAR      PIC X(01) OCCURS 6 TIMES.
011000
011100 01  WRK-REG-ANS-LIMPO              PIC 9(06) VALUE ZERO.
011200 01  WRK-REG-ANS-LIMPO-TAB REDEFINES WRK-REG-ANS-LIMPO.
011300     05  WRK-REG-ANS-LIMPO-CAR      PIC X(01) OCCURS 6 TIMES.
011400
011500*================================================================*
011600*    AREA DE CONFERENCIA DO SALDO FINAL (CAMPO NUMERICO FIXO -
011700*    TESTADO COMO DEFESA CONTRA BALANCETE FORA DO LEIAUTE)
011800*================================================================*
011900 01  WRK-SALDO-FINAL                PIC S9(13)V99 VALUE ZERO.
012000 01  WRK-SALDO-ALFA REDEFINES WRK-SALDO-FINAL
012100                                    PIC X(15).
012200
012300*================================================================*
012400 PROCEDURE DIVISION.
012500*================================================================*
012600
012700*----------------------------------------------------------------*
012800*    PROCESSAMENTO PRINCIPAL
012900*----------------------------------------------------------------*
013000*> cobol-lint CL002 0000-processar
013100 0000-PROCESSAR                  SECTION.
013200*----------------------------------------------------------------*
013300
013400     PERFORM 0001-LER-PARAMETRO
013500     PERFORM 0002-ABRE-ARQUIVOS
013600     PERFORM 0003-LER-BALANCETE
013700     PERFORM 0004-TRATAR-REGISTRO UNTIL WRK-FIM-ARQ-BALANCETE
013800     PERFORM 0006-FECHA-ARQUIVOS
013900     PERFORM 9999-FINALIZAR
014000     .
014100*----------------------------------------------------------------*
014200*> cobol-lint CL002 0000-end
014300 0000-END.                       EXIT.
014400*----------------------------------------------------------------*
014500
014600*----------------------------------------------------------------*
014700*    LER CARTAO DE PARAMETROS DO LOTE (TRIMESTRE/ANO/1O LOTE)
014800*----------------------------------------------------------------*
014900 0001-LER-PARAMETRO               SECTION.
015000*----------------------------------------------------------------*
015100
015200     OPEN INPUT ARQUIVO-PARM
015300     READ ARQUIVO-PARM
015400         AT END
015500             DISPLAY 'EXT0001A - CARTAO DE PARAMETROS AUSENTE'
015600             MOVE 'S' TO WRK-FIM-PARM
015700     END-READ
015800
015900     IF WRK-FIM-PARM NOT EQUAL 'S'
016000        MOVE FD-PARM-TRIMESTRE   TO WRK-TRIMESTRE-LOTE
016100        MOVE FD-PARM-ANO         TO WRK-ANO-LOTE
016200     END-IF
016300
016400     CLOSE ARQUIVO-PARM
016500     .
016600*----------------------------------------------------------------*
016700*> cobol-lint CL002 0001-end
016800 0001-END.                       EXIT.
016900*----------------------------------------------------------------*
017000
017100*----------------------------------------------------------------*
017200*    ABERTURA DOS ARQUIVOS DE ENTRADA E SAIDA
017300*----------------------------------------------------------------*
017400 0002-ABRE-ARQUIVOS               SECTION.
017500*----------------------------------------------------------------*
017600
017700     OPEN INPUT ARQUIVO-BALANCETE
017800
017900     IF SW-PRIMEIRO-LOTE
018000        OPEN OUTPUT ARQUIVO-DESPESA
018100     ELSE
018200        OPEN EXTEND ARQUIVO-DESPESA
018300     END-IF
018400     .
018500*----------------------------------------------------------------*
018600*> cobol-lint CL002 0002-end
018700 0002-END.                       EXIT.
018800*----------------------------------------------------------------*
018900
019000*----------------------------------------------------------------*
019100*    LEITURA DO BALANCETE
019200*----------------------------------------------------------------*
019300 0003-LER-BALANCETE                SECTION.
019400*----------------------------------------------------------------*
019500
019600     READ ARQUIVO-BALANCETE
019700         AT END
019800             MOVE 'S' TO WRK-FIM-BALANCETE
019900         NOT AT END
020000             ADD 1 TO WRK-QTD-LIDOS
020100     END-READ
020200     .
020300*----------------------------------------------------------------*
020400*> cobol-lint CL002 0003-end
020500 0003-END.                       EXIT.
020600*----------------------------------------------------------------*
020700
020800*----------------------------------------------------------------*
020900*    LIMPAR CAMPOS E GRAVAR A DESPESA CONSOLIDADA
021000*----------------------------------------------------------------*
021100*> cobol-lint CL002 0004-tratar-registro
021200 0004-TRATAR-REGISTRO             SECTION.
021300*----------------------------------------------------------------*
021400
021500     MOVE BAL0001A-REG-ANS        TO WRK-REG-ANS-BRUTO
021600     MOVE BAL0001A-SALDO-FINAL    TO WRK-SALDO-FINAL
021700
021800     PERFORM 0005-LIMPAR-REG-ANS
021900
022000     IF BAL0001A-SALDO-FINAL NUMERIC
022100        MOVE WRK-REG-ANS-LIMPO    TO DES0001A-REGISTRO-ANS
022200        MOVE WRK-TRIMESTRE-LOTE   TO DES0001A-TRIMESTRE
022300        MOVE WRK-ANO-LOTE         TO DES0001A-ANO
022400        MOVE WRK-SALDO-FINAL      TO DES0001A-VALOR-DESPESAS
022500        WRITE DES0001A-REGISTRO
022600        ADD 1                     TO WRK-QTD-GRAVADOS
022700     ELSE
022800        DISPLAY 'EXT0001A - SALDO INVALIDO, REGISTRO DESCARTADO: '
022900                WRK-SALDO-ALFA
023000        ADD 1                     TO WRK-QTD-DESCARTADOS
023100     END-IF
023200
023300     PERFORM 0003-LER-BALANCETE
023400     .
023500*----------------------------------------------------------------*
023600*> cobol-lint CL002 0004-end
023700 0004-END.                       EXIT.
023800*----------------------------------------------------------------*
023900
024000*----------------------------------------------------------------*
024100*    LIMPAR REGISTRO-ANS - MANTEM SO OS DIGITOS (DESCARTA
024200*    MASCARA/PONTUACAO), COMPLETA COM ZEROS A ESQUERDA
024300*----------------------------------------------------------------*
024400 0005-LIMPAR-REG-ANS              SECTION.
024500*----------------------------------------------------------------*
024600
024700     MOVE ZEROS TO WRK-REG-ANS-LIMPO
024800
024900     PERFORM 0005A-LIMPAR-UM-CARACTER
025000             VARYING WRK-IND-CARACTER FROM 1 BY 1
025100             UNTIL WRK-IND-CARACTER > 6
025200     .
025300*----------------------------------------------------------------*
025400*> cobol-lint CL002 0005-end
025500 0005-END.                       EXIT.
025600*----------------------------------------------------------------*
025700
025800*----------------------------------------------------------------*
025900*    TRATAR UM CARACTER DO REGISTRO-ANS BRUTO (CHAMADA PELO
026000*    0005-LIMPAR-REG-ANS, UM CARACTER POR CHAMADA)
026100*----------------------------------------------------------------*
026200*> cobol-lint CL002 0005a-limpar-um-caracter
026300 0005A-LIMPAR-UM-CARACTER         SECTION.
026400*----------------------------------------------------------------*
026500
026600     IF WRK-REG-ANS-BRUTO-CAR (WRK-IND-CARACTER) IS
026700                                    CLASSE-DIGITO
026800        MOVE WRK-REG-ANS-BRUTO-CAR (WRK-IND-CARACTER)
026900                             TO WRK-REG-ANS-LIMPO-CAR
027000                                (WRK-IND-CARACTER)
027100     ELSE
027200        MOVE '0'             TO WRK-REG-ANS-LIMPO-CAR
027300                                (WRK-IND-CARACTER)
027400     END-IF
027500     .
027600*----------------------------------------------------------------*
027700*> cobol-lint CL002 0005a-end
027800 0005A-END.                      EXIT.
027900*----------------------------------------------------------------*
028000
028100*----------------------------------------------------------------*
028200*    FECHAR ARQUIVOS
028300*----------------------------------------------------------------*
028400 0006-FECHA-ARQUIVOS              SECTION.
028500*----------------------------------------------------------------*
028600
028700     CLOSE ARQUIVO-BALANCETE
028800           ARQUIVO-DESPESA
028900     .
029000*----------------------------------------------------------------*
029100*> cobol-lint CL002 0006-end
029200 0006-END.                       EXIT.
029300*----------------------------------------------------------------*
029400
029500*----------------------------------------------------------------*
029600*    FINALIZAR PROGRAMA - MOSTRAR CONTADORES
029700*----------------------------------------------------------------*
029800 9999-FINALIZAR                  SECTION.
029900*----------------------------------------------------------------*
030000
030100     DISPLAY 'EXT0001A - TRIMESTRE/ANO DO LOTE: '
030200             WRK-TRIMESTRE-LOTE '/' WRK-ANO-LOTE
030300     DISPLAY 'EXT0001A - REGISTROS LIDOS......: ' WRK-QTD-LIDOS
030400     DISPLAY 'EXT0001A - REGISTROS GRAVADOS...: '
030500             WRK-QTD-GRAVADOS
030600     DISPLAY 'EXT0001A - REGISTROS DESCARTADOS: '
030700             WRK-QTD-DESCARTADOS
030800     STOP RUN
030900     .
031000*----------------------------------------------------------------*
031100*> cobol-lint CL002 9999-end
031200 9999-END.                       EXIT.
031300*----------------------------------------------------------------*
031400