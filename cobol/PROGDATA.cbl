000100******************************************************************        
000200* PROGRAMADOR: JOSE ROBERTO - COBOLDICAS                                  
000300* DATA: 30/01/2025                                                        
000400* OBJETIVO: OBTER DATA DO SISTEMA                                         
000500******************************************************************        
000600 IDENTIFICATION DIVISION.                                                 
000700 PROGRAM-ID. PROGDATA.                                                    
000800 AUTHOR. JOSE ROBERTO SANTOS.                                             
000900 INSTALLATION. COBOL DICAS - NUCLEO DE SISTEMAS DE SAUDE SUPLEMENTAR.     
001000 DATE-WRITTEN. 30/01/1991.                                                
001100 DATE-COMPILED.                                                           
001200 SECURITY. USO INTERNO - EQUIPE DE LOTE NOTURNO.                          
001300*=================================================================*       
001400* HISTORICO DE ALTERACOES                                                 
001500*-----------------------------------------------------------------*       
001600* 30/01/1991 JRS         PRIMEIRA VERSAO - OBTER DATA/HORA DO     JRS91   
001700*                        SISTEMA PARA OS CABECALHOS DE RELATORIO. JRS91   
001800* 14/06/1991 JRS         INCLUIDA DESCRICAO POR EXTENSO DO MES E  JRS91   
001900*                        DO DIA DA SEMANA.                        JRS91   
002000* 22/11/1992 MFC         INCLUIDA CONTAGEM DE DIAS CORRIDOS NO    MFC92   
002100*                        ANO (WRK-DIAS-ANO-YYYYDDD).              MFC92   
002200* 09/03/1995 JRS         REVISAO GERAL DE COMENTARIOS - SEM       JRS95   
002300*                        ALTERACAO DE LOGICA.                     JRS95   
002400* 18/01/1999 PQR         CHAMADO CH-0871 - VIRADA DO ANO 2000:    PQR99   
002500*                        CONFIRMADO QUE ACCEPT FROM DATE YYYYMMDD PQR99   
002600*                        JA RETORNA ANO COM 4 DIGITOS NESTE       PQR99   
002700*                        COMPILADOR - NENHUMA ALTERACAO NECESSARIA,       
002800*                        SO DEIXAMOS REGISTRADO O TESTE.          PQR99   
002900* 03/08/1999 PQR         CHAMADO CH-0871 - REEXECUTADO TESTE DE   PQR99   
003000*                        VIRADA DE SECULO APOS PATCH DO SISTEMA   PQR99   
003100*                        OPERACIONAL - OK.                        PQR99   
003200* 17/04/2003 LMS         PADRONIZADO CABECALHO CONFORME NOVO      LMS03   
003300*                        MODELO DA CASA.                          LMS03   
003400* 04/08/2026 JRS         CHAMADO CH-1942 - SUBPROGRAMA PASSOU A   JRS26   
003500*                        SER CHAMADO TAMBEM PELO LOTE DE          JRS26   
003600*                        CONSOLIDACAO DE DESPESAS DAS OPERADORAS  JRS26   
003700*                        (AGR0001A), ALEM DOS RELATORIOS DE       JRS26   
003800*                        CADASTRO. SEM ALTERACAO DE LOGICA.       JRS26   
003810* 04/08/2026 JRS         CHAMADO CH-1942 - O BOOK COD001A FOI     JRS26   
003820*                        AMPLIADO COM O CARIMBO DE HORA (JA       JRS26   
003830*                        PREVISTO NO LEIAUTE MAS NUNCA            JRS26   
003840*                        PREENCHIDO) - PASSAMOS A OBTE-LO AQUI    JRS26   
003850*                        PARA CARIMBAR OS RELATORIOS DO LOTE      JRS26   
003860*                        NOTURNO COM A HORA EXATA DE              JRS26   
003865*                        PROCESSAMENTO.                           JRS26   
003870* 10/08/2026 JRS         CHAMADO CH-1943 - REVISAO: NENHUM DOS    JRS26   
003880*                        RELATORIOS DO LOTE DE CONSOLIDACAO LE    JRS26   
003890*                        DESCRICAO DE MES/SEMANA, DIAS CORRIDOS   JRS26   
003900*                        OU O CARIMBO DE HORA INCLUIDO PELO CH-   JRS26   
003910*                        1942 - SOMENTE A DATA NUMERICA DO        JRS26   
003920*                        CABECALHO (AGR0001A). REMOVIDOS ESSES    JRS26   
003930*                        PARAGRAFOS E OS CAMPOS CORRESPONDENTES   JRS26   
003940*                        DO BOOK - SUBPROGRAMA VOLTA A SO OBTER   JRS26   
003950*                        A DATA DO SISTEMA.                       JRS26   
003960*=================================================================*       
004000 ENVIRONMENT DIVISION.                                                    
004100 CONFIGURATION SECTION.                                                   
004200 SPECIAL-NAMES.                                                           
004300     C01 IS TOP-OF-FORM.                                                  
004400*=================================================================*       
004500 DATA DIVISION.                                                           
004600 FILE SECTION.                                                            
004700 WORKING-STORAGE SECTION.                                                 
004800
004900 LINKAGE SECTION.                                                         
005000*01   LNK-AREA-COD001A.                                                   
005100 COPY COD001A.                                                            
005200
005300*=================================================================*       
005400 PROCEDURE DIVISION USING COD001A-REGISTRO.                               
005500*=================================================================*       
005600
005700*-----------------------------------------------------------------*       
005800*    PROCESSAMENTO PRINCIPAL                                              
005900*-----------------------------------------------------------------*       
006000*> cobol-lint CL002 0000-processar                                        
006100 0000-PROCESSAR                  SECTION.                                 
006200*-----------------------------------------------------------------*       
006300
006400      PERFORM 0001-OBTER-DATA                                             
006500      PERFORM 9999-FINALIZAR                                              
006600      .                                                                   
006700*-----------------------------------------------------------------*       
006800*> cobol-lint CL002 0000-end                                              
006900 0000-END.                       EXIT.                                    
007000*-----------------------------------------------------------------*       
007100
007200*-----------------------------------------------------------------*       
007300*    OBTER DATA DO SISTEMA                                                
007400*-----------------------------------------------------------------*       
007500 0001-OBTER-DATA                 SECTION.                                 
007600*-----------------------------------------------------------------*       
007700
007800      ACCEPT COD001A-DATA        FROM DATE YYYYMMDD                       
007900
008000*     RELOGIO DO SISTEMA OPERACIONAL ZERADO - JA ACONTECEU EM             
008100*     TESTE DE CARGA DE MADRUGADA (CH-0871) - SO ACUSA, NAO               
008200*     INTERROMPE O LOTE.                                                  
008300      IF COD001A-DATA-NUM EQUAL ZEROS                                     
008400          DISPLAY 'PROGDATA - ALERTA: RELOGIO DO SISTEMA '                
008500                  'OPERACIONAL RETORNOU DATA ZERADA'                      
008600      END-IF                                                              
008700     .                                                                    
008800*-----------------------------------------------------------------*       
008900*> cobol-lint CL002 0001-end                                              
009000 0001-END.                       EXIT.                                    
009100*-----------------------------------------------------------------*       
009200
009300*-----------------------------------------------------------------*       
009400*    FINALIZAR PROGRAMA                                                   
009500*-----------------------------------------------------------------*       
009600 9999-FINALIZAR                  SECTION.                                 
009700*-----------------------------------------------------------------*       
009800
009900      GOBACK                                                              
010000      .                                                                   
010100*-----------------------------------------------------------------*       
010200*> cobol-lint CL002 9999-end                                              
010300 9999-END.                       EXIT.                                    
010400*-----------------------------------------------------------------*       
